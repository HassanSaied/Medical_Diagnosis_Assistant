000100******************************************************************
000200* PATIENT                                                       *
000300*   DIAGNOSIS-REQUEST INPUT - ONE RECORD PER PATIENT, UP TO 10  *
000400*   REPORTED SYMPTOMS.  READ BY DIAGRPT PARAGRAPH                *
000500*   200-PROCESS-PATIENT.                                        *
000600******************************************************************
000700* 04/01/08  JRS  ORIGINAL FOR THE DIAGNOSIS REPORT JOB STEP.
000800* 02/09/99  MM   Y2K REVIEW - PATIENT-ID IS NOT A DATE.  OK.
000900******************************************************************
001000 01  PATIENT-REC.
001100     05  PATIENT-ID                PIC X(08).
001200     05  PATIENT-SYMPTOM-GRP OCCURS 10 TIMES.
001300         10  PATIENT-SYMPTOM       PIC X(30).
001400
001500 01  REPORTED-SYMPTOM-TABLE.
001600     05  REPORTED-SYMPTOM-CT       PIC 9(02) COMP VALUE ZERO.
001700     05  REPORTED-SYMPTOM-ENTRY OCCURS 10 TIMES
001800                                 INDEXED BY RPSX.
001900         10  RPS-NAME              PIC X(30).
002000         10  RPS-SEVERITY-BAND     PIC X(07).
