000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. SEVBAND.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/01/08.
000700 DATE-COMPILED. 04/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  SEVBAND - BANDS A REPORTED SYMPTOM'S SEVERITY VALUE INTO      *
001100*  HIGH/MEDIUM/LOW/UNKNOWN FOR THE DIAGNOSIS REPORT.  REWORKED   *
001200*  FROM THE OLD PCTPROC REIMBURSEMENT-BANDING STORED PROCEDURE - *
001300*  SAME IF-LADDER SHAPE, NO DB2 LOOKUP.  THE CALLER PASSES THE   *
001400*  SEVERITY-TABLE LOOKUP RESULT DIRECTLY.                        *
001500******************************************************************
001600* 04/01/08  JRS  ORIGINAL, REPLACES PCTPROC FOR THIS JOB SUITE.
001700* 04/14/08  JRS  ADDED SEVBAND-FOUND-SW - A SYMPTOM NOT ON THE
001800*                SEVERITY TABLE MUST BAND UNKNOWN, NOT LOW.
001900* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS HERE.  OK.
002000* 06/30/15  RMT  ADDED WS-CALL-COUNT FOR THE CALL-VOLUME TRACE
002100*                DIAGRPT DUMPS TO SYSOUT ON AN ABEND.
002200******************************************************************
002300
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 INPUT-OUTPUT SECTION.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400 01  FILLER-WS                   PIC X(01).
003500 77  WS-CALL-COUNT               PIC S9(07) COMP VALUE ZERO.
003600
003700 LINKAGE SECTION.
003800 01  SEVBAND-SEVERITY            PIC 9(02).
003900 01  SEVBAND-FOUND-SW            PIC X(01).
004000     88  SEVBAND-SYMPTOM-FOUND   VALUE "Y".
004100     88  SEVBAND-SYMPTOM-ABSENT  VALUE "N".
004200 01  SEVBAND-BAND                PIC X(07).
004300
004400 PROCEDURE DIVISION USING SEVBAND-SEVERITY,
004500                           SEVBAND-FOUND-SW,
004600                           SEVBAND-BAND.
004700     ADD +1 TO WS-CALL-COUNT.
004800     MOVE SPACES TO SEVBAND-BAND.
004900
005000     IF SEVBAND-SYMPTOM-ABSENT
005100        MOVE "UNKNOWN" TO SEVBAND-BAND
005200     ELSE
005300        PERFORM 100-BAND-SEVERITY.
005400
005500     GOBACK.
005600
005700 100-BAND-SEVERITY.
005800     IF SEVBAND-SEVERITY >= 7
005900        MOVE "HIGH"    TO SEVBAND-BAND
006000     ELSE
006100        IF SEVBAND-SEVERITY >= 4
006200           MOVE "MEDIUM" TO SEVBAND-BAND
006300        ELSE
006400           IF SEVBAND-SEVERITY >= 1
006500              MOVE "LOW"     TO SEVBAND-BAND
006600           ELSE
006700              MOVE "UNKNOWN" TO SEVBAND-BAND.
