000100******************************************************************
000200* SYMPTOM                                                       *
000300*   FLAT FILE + IN-MEMORY TABLE OF SYMPTOM SEVERITIES.          *
000400*   ONE ROW PER SYMPTOM NAME (THE KEY).  SEVERITY 0-10, WHERE   *
000500*   0 OR A NON-NUMERIC VALUE MEANS "UNKNOWN" TO SEVBAND.        *
000600******************************************************************
000700* 03/14/08  JRS  ORIGINAL FOR KB-LOAD JOB STEP.
000800* 04/02/08  JRS  SYMPTOM-SEV-N REDEFINES ADDED SO A BAD SCAN OF
000900*                THE SEVERITY FIELD DOESN'T ABEND THE LOAD.
001000* 11/30/11  TGD  RAISED SYMPTOM-TABLE TO 500 ROWS.
001100* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.  OK.
001200******************************************************************
001300 01  SYMPTOM-REC.
001400     05  SYMPTOM-NAME              PIC X(30).
001500     05  SYMPTOM-SEV               PIC 9(02).
001600     05  SYMPTOM-SEV-X REDEFINES SYMPTOM-SEV
001700                                  PIC X(02).
001800
001900 01  SYMPTOM-TABLE-CONTROLS.
002000     05  SYMPTOM-TABLE-CT          PIC 9(03) COMP VALUE ZERO.
002100         88  SYMPTOM-TABLE-FULL    VALUE 500.
002200     05  SYMPTOM-TABLE-MAX         PIC 9(03) VALUE 500.
002300
002400 01  SYMPTOM-TABLE.
002500     05  SYMPTOM-TABLE-ENTRY OCCURS 500 TIMES
002600                              INDEXED BY SYMX.
002700         10  ST-SYMPTOM-NAME       PIC X(30).
002800         10  ST-SYMPTOM-SEV        PIC 9(02).
002900         10  FILLER                PIC X(08).
