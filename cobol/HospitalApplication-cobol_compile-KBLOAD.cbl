000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  KBLOAD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/08.
000600 DATE-COMPILED. 03/14/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  KBLOAD - KNOWLEDGE-BASE LOAD / MAINTENANCE JOB STEP FOR THE   *
001000*  MEDICAL DIAGNOSIS ASSISTANT SUITE.  READS THE FOUR KNOWLEDGE- *
001100*  BASE FLAT FILES (DISEASES, SYMPTOM SEVERITIES, DISEASE        *
001200*  ACTIONS, DIAGNOSIS RULES), VALIDATES AND DEDUPLICATES THEM,   *
001300*  AND PRINTS THE LOAD-SUMMARY CONTROL REPORT.  THE DIAGNOSIS    *
001400*  REPORT JOB STEP (DIAGRPT) LOADS THE SAME FOUR FILES AGAIN,    *
001500*  BY THE SAME RULES, FOR ITS OWN RUN - THIS STEP IS THE AUDIT   *
001600*  TRAIL, NOT A HAND-OFF FILE.                                   *
001700*  REWORKED FROM THE OLD DALYEDIT DAILY-PATIENT-EDIT JOB -       *
001800*  SAME HOUSEKEEPING/MAINLINE/CLEANUP SHAPE, SAME ABEND TRAP.    *
001900******************************************************************
002000* 03/14/08  JRS  ORIGINAL.
002100* 04/02/08  JRS  ADDED THE RULE-GROUP DEDUP SWEEP (600-SERIES) -
002200*                THE PILOT KNOWLEDGE BASE HAD THE SAME CONDITION
002300*                GROUP ENTERED TWICE FOR THREE DISEASES.
002400* 04/18/08  JRS  ADDED 650-DROP-RULELESS-DISEASES - A DISEASE
002500*                WHOSE ONLY RULE GROUP GOT DEDUPED AWAY MUST NOT
002600*                SCORE IN DIAGNOSE.
002700* 11/30/11  TGD  RAISED ALL FOUR TABLE SIZES TO MATCH THE
002800*                COPYBOOK CHANGE (SEE HospitalApplication-
002900*                copybook-DISEASE/SYMPTOM/DISACTS/RULEGRP).
003000* 02/09/99  MM   Y2K REVIEW - SYMPTOM-SEV AND THE OTHER NUMERIC
003100*                KEYS ON THIS JOB ARE NOT DATES.  OK AS IS.
003200* 06/12/15  RMT  ACTIONS-REJECTED NOW COUNTS WHOLE RECORDS, NOT
003300*                INDIVIDUAL ACTION TEXTS - MATCHES THE AUDIT
003400*                DEFINITION THE BUSINESS OFFICE ACTUALLY WANTS.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT DISEASE-FILE
005100     ASSIGN TO UT-S-DISEASE
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS DFCODE.
005400
005500     SELECT SYMPTOM-FILE
005600     ASSIGN TO UT-S-SYMPTOM
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS SFCODE.
005900
006000     SELECT ACTION-FILE
006100     ASSIGN TO UT-S-ACTION
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS AFCODE.
006400
006500     SELECT RULE-FILE
006600     ASSIGN TO UT-S-RULE
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 130 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(130).
007900
008000****** THE DISEASE + DESCRIPTION KNOWLEDGE-BASE FILE
008100 FD  DISEASE-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 230 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS FD-DISEASE-REC.
008700 01  FD-DISEASE-REC              PIC X(230).
008800 01  FD-DISEASE-REC-NAME REDEFINES FD-DISEASE-REC.
008900     05  FD-DISEASE-NAME-ONLY    PIC X(30).
009000     05  FILLER                  PIC X(200).
009100
009200****** THE SYMPTOM SEVERITY KNOWLEDGE-BASE FILE
009300 FD  SYMPTOM-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 32 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS FD-SYMPTOM-REC.
009900 01  FD-SYMPTOM-REC              PIC X(32).
010000
010100****** THE DISEASE ACTIONS KNOWLEDGE-BASE FILE - UP TO 4 ACTIONS
010200****** PER RECORD, BLANK SLOTS MEAN "NO MORE ACTIONS THIS REC"
010300 FD  ACTION-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 270 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS FD-ACTION-REC.
010900 01  FD-ACTION-REC               PIC X(270).
011000 01  FD-ACTION-REC-NAME REDEFINES FD-ACTION-REC.
011100     05  FD-ACTION-NAME-ONLY     PIC X(30).
011200     05  FILLER                  PIC X(240).
011300
011400****** THE DIAGNOSIS RULES KNOWLEDGE-BASE FILE - ONE CONDITION
011500****** GROUP (AND-GROUP) PER RECORD, UP TO 10 SYMPTOMS EACH
011600 FD  RULE-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 330 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-RULE-REC.
012200 01  FD-RULE-REC                 PIC X(330).
012300 01  FD-RULE-REC-NAME REDEFINES FD-RULE-REC.
012400     05  FD-RULE-NAME-ONLY       PIC X(30).
012500     05  FILLER                  PIC X(300).
012600
012700 WORKING-STORAGE SECTION.
012800 77  WS-PROGRAM-RC               PIC S9(04) COMP VALUE ZERO.
012900 77  WS-TRACE-COUNT              PIC S9(04) COMP VALUE ZERO.
013000
013100 01  FILE-STATUS-CODES.
013200     05  DFCODE                  PIC X(2) VALUE SPACES.
013300     05  SFCODE                  PIC X(2) VALUE SPACES.
013400     05  AFCODE                  PIC X(2) VALUE SPACES.
013500     05  RFCODE                  PIC X(2) VALUE SPACES.
013600
013700 COPY DISEASE.
013800 COPY SYMPTOM.
013900 COPY DISACTS.
014000 COPY RULEGRP.
014100
014200 01  FLAGS-AND-SWITCHES.
014300     05  MORE-DISEASE-SW         PIC X(01) VALUE "Y".
014400         88  NO-MORE-DISEASES    VALUE "N".
014500         88  MORE-DISEASES       VALUE "Y".
014600     05  MORE-SYMPTOM-SW         PIC X(01) VALUE "Y".
014700         88  NO-MORE-SYMPTOMS    VALUE "N".
014800         88  MORE-SYMPTOMS       VALUE "Y".
014900     05  MORE-ACTION-SW          PIC X(01) VALUE "Y".
015000         88  NO-MORE-ACTIONS     VALUE "N".
015100         88  MORE-ACTIONS        VALUE "Y".
015200     05  MORE-RULE-SW            PIC X(01) VALUE "Y".
015300         88  NO-MORE-RULES       VALUE "N".
015400         88  MORE-RULES          VALUE "Y".
015500     05  BAD-STATUS-SW           PIC X(01) VALUE "N".
015600         88  BAD-FILE-STATUS     VALUE "Y".
015700     05  DISEASE-FOUND-SW        PIC X(01).
015800         88  DISEASE-ON-TABLE    VALUE "Y".
015900         88  DISEASE-NOT-ON-TABLE VALUE "N".
016000     05  SYMPTOM-FOUND-SW        PIC X(01).
016100         88  SYMPTOM-ON-TABLE    VALUE "Y".
016200         88  SYMPTOM-NOT-ON-TABLE VALUE "N".
016300     05  ACTION-ENTRY-FOUND-SW   PIC X(01).
016400         88  ACTION-ENTRY-ON-TABLE VALUE "Y".
016500         88  ACTION-ENTRY-NOT-ON-TABLE VALUE "N".
016600     05  RULE-VALID-SW           PIC X(01).
016700         88  RULE-IS-VALID       VALUE "Y".
016800         88  RULE-IS-INVALID     VALUE "N".
016900     05  DUPLICATE-FOUND-SW      PIC X(01).
017000         88  GROUP-IS-DUPLICATE  VALUE "Y".
017100         88  GROUP-IS-UNIQUE     VALUE "N".
017200
017300 01  COUNTERS-AND-ACCUMULATORS.
017400     05  DISEASES-LOADED         PIC 9(05) COMP.
017500     05  SYMPTOMS-LOADED         PIC 9(05) COMP.
017600     05  ACTIONS-LOADED          PIC 9(05) COMP.
017700     05  ACTIONS-REJECTED        PIC 9(05) COMP.
017800     05  RULE-GROUPS-LOADED      PIC 9(05) COMP.
017900     05  RULE-GROUPS-DUPLICATE   PIC 9(05) COMP.
018000     05  RULE-GROUPS-REJECTED    PIC 9(05) COMP.
018100     05  DISEASES-WITHOUT-RULES  PIC 9(05) COMP.
018200     05  DISX-SAVE               PIC 9(03) COMP.
018300     05  SYMX-SAVE               PIC 9(03) COMP.
018400     05  ACTX-SAVE               PIC 9(03) COMP.
018500     05  RGX-OUTER               PIC 9(04) COMP.
018600     05  RGX-INNER               PIC 9(04) COMP.
018700     05  WS-SLOT-SUB             PIC 9(02) COMP.
018800     05  WS-SYMPTOM-SUB          PIC 9(02) COMP.
018900     05  WS-SORT-SUB1            PIC 9(02) COMP.
019000     05  WS-SORT-SUB2            PIC 9(02) COMP.
019100     05  WS-COMPARE-SUB          PIC 9(02) COMP.
019200     05  WS-TRIM-LTH             PIC S9(04) COMP.
019300
019400 01  MISC-WS-FLDS.
019500     05  WS-TRIMMED-NAME         PIC X(30).
019600     05  WS-TRIMMED-DISEASE      PIC X(30).
019700     05  WS-HOLD-SYMPTOMS.
019800         10  WS-HOLD-SYMPTOM OCCURS 10 TIMES
019900                              PIC X(30).
020000     05  WS-HOLD-SYMPTOM-CT      PIC 9(02) COMP.
020100     05  WS-SORT-TEMP            PIC X(30).
020200     05  WS-SAME-SET-SW          PIC X(01).
020300         88  SAME-SYMPTOM-SET    VALUE "Y".
020400         88  NOT-SAME-SET        VALUE "N".
020500
020600 01  WS-HDR-REC.
020700     05  FILLER                  PIC X(01) VALUE SPACES.
020800     05  FILLER                  PIC X(20) VALUE
020900         "KBLOAD LOAD SUMMARY".
021000     05  FILLER                  PIC X(109) VALUE SPACES.
021100
021200 COPY ABENDREC.
021300
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 200-LOAD-DISEASES THRU 200-EXIT
021700             UNTIL NO-MORE-DISEASES.
021800     PERFORM 300-LOAD-SYMPTOMS THRU 300-EXIT
021900             UNTIL NO-MORE-SYMPTOMS.
022000     PERFORM 400-LOAD-ACTIONS THRU 400-EXIT
022100             UNTIL NO-MORE-ACTIONS.
022200     PERFORM 500-LOAD-RULES THRU 500-EXIT
022300             UNTIL NO-MORE-RULES.
022400     PERFORM 600-DEDUPE-RULE-GROUPS THRU 600-EXIT.
022500     PERFORM 650-DROP-RULELESS-DISEASES THRU 650-EXIT.
022600     PERFORM 700-WRITE-LOAD-SUMMARY THRU 700-EXIT.
022700     PERFORM 900-CLEANUP THRU 900-EXIT.
022800     MOVE ZERO TO WS-PROGRAM-RC.
022900     MOVE WS-PROGRAM-RC TO RETURN-CODE.
023000     GOBACK.
023100
023200 000-HOUSEKEEPING.
023300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023400     ADD +1 TO WS-TRACE-COUNT.
023500     DISPLAY "******** BEGIN JOB KBLOAD ********".
023600     INITIALIZE COUNTERS-AND-ACCUMULATORS,
023700                DISEASE-TABLE-CONTROLS,
023800                SYMPTOM-TABLE-CONTROLS,
023900                ACTION-TABLE-CONTROLS,
024000                RULE-GROUP-TABLE-CONTROLS.
024100
024200     OPEN INPUT DISEASE-FILE, SYMPTOM-FILE, ACTION-FILE,
024220                RULE-FILE.
024300     OPEN OUTPUT SYSOUT.
024400
024500     READ DISEASE-FILE INTO DISEASE-REC
024600         AT END MOVE "N" TO MORE-DISEASE-SW
024700     END-READ.
024800     PERFORM 990-CHECK-FILE-STATUS.
024900     READ SYMPTOM-FILE INTO SYMPTOM-REC
025000         AT END MOVE "N" TO MORE-SYMPTOM-SW
025100     END-READ.
025200     PERFORM 990-CHECK-FILE-STATUS.
025300     READ ACTION-FILE INTO ACTION-REC
025400         AT END MOVE "N" TO MORE-ACTION-SW
025500     END-READ.
025600     PERFORM 990-CHECK-FILE-STATUS.
025700     READ RULE-FILE INTO RULE-REC
025800         AT END MOVE "N" TO MORE-RULE-SW
025900     END-READ.
026000     PERFORM 990-CHECK-FILE-STATUS.
026100 000-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500* STEP 1 - DISEASES + DESCRIPTIONS.  FIRST-SEEN DESCRIPTION WINS.*
026600******************************************************************
026700 200-LOAD-DISEASES.
026800     MOVE "200-LOAD-DISEASES" TO PARA-NAME.
026900     CALL "KBTRIM" USING DISEASE-NAME, WS-TRIMMED-NAME,
027000                         WS-TRIM-LTH.
027100
027200     IF WS-TRIM-LTH > 0
027300        PERFORM 210-ADD-OR-KEEP-DISEASE.
027400
027500     READ DISEASE-FILE INTO DISEASE-REC
027600         AT END MOVE "N" TO MORE-DISEASE-SW
027700     END-READ.
027800     PERFORM 990-CHECK-FILE-STATUS.
027900 200-EXIT.
028000     EXIT.
028100
028200 210-ADD-OR-KEEP-DISEASE.
028300     MOVE "210-ADD-OR-KEEP-DISEASE" TO PARA-NAME.
028400     SET DISX TO 1.
028500     MOVE "N" TO DISEASE-FOUND-SW.
028600     SEARCH DISEASE-TABLE-ENTRY
028700        AT END
028800           MOVE "N" TO DISEASE-FOUND-SW
028900        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-NAME
029000           MOVE "Y" TO DISEASE-FOUND-SW
029100     END-SEARCH.
029200
029300***  REPEATED DISEASE NAME - KEEP THE FIRST DESCRIPTION SLOT.
029400     IF DISEASE-ON-TABLE
029500        GO TO 210-EXIT.
029600
029700     IF NOT DISEASE-TABLE-FULL
029800        ADD +1 TO DISEASE-TABLE-CT
029900        MOVE DISEASE-TABLE-CT TO DISX-SAVE
030000        SET DISX TO DISX-SAVE
030100        MOVE WS-TRIMMED-NAME TO DT-DISEASE-NAME(DISX)
030200        MOVE DISEASE-DESC    TO DT-DISEASE-DESC(DISX)
030300        MOVE ZERO            TO DT-RULE-GROUP-COUNT(DISX)
030400        ADD +1 TO DISEASES-LOADED.
030500 210-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900* STEP 2 - SYMPTOM SEVERITIES.  REPEATED NAME UPDATES SEVERITY.  *
031000******************************************************************
031100 300-LOAD-SYMPTOMS.
031200     MOVE "300-LOAD-SYMPTOMS" TO PARA-NAME.
031300     CALL "KBTRIM" USING SYMPTOM-NAME, WS-TRIMMED-NAME,
031400                         WS-TRIM-LTH.
031500
031600     IF SYMPTOM-SEV-X NOT NUMERIC
031700        MOVE ZERO TO SYMPTOM-SEV.
031800
031900     IF WS-TRIM-LTH > 0
032000        PERFORM 310-ADD-OR-UPDATE-SYMPTOM.
032100
032200     READ SYMPTOM-FILE INTO SYMPTOM-REC
032300         AT END MOVE "N" TO MORE-SYMPTOM-SW
032400     END-READ.
032500     PERFORM 990-CHECK-FILE-STATUS.
032600 300-EXIT.
032700     EXIT.
032800
032900 310-ADD-OR-UPDATE-SYMPTOM.
033000     MOVE "310-ADD-OR-UPDATE-SYMPTOM" TO PARA-NAME.
033100     SET SYMX TO 1.
033200     MOVE "N" TO SYMPTOM-FOUND-SW.
033300     SEARCH SYMPTOM-TABLE-ENTRY
033400        AT END
033500           MOVE "N" TO SYMPTOM-FOUND-SW
033600        WHEN ST-SYMPTOM-NAME(SYMX) = WS-TRIMMED-NAME
033700           MOVE "Y" TO SYMPTOM-FOUND-SW
033800     END-SEARCH.
033900
034000     IF SYMPTOM-ON-TABLE
034100        MOVE SYMPTOM-SEV TO ST-SYMPTOM-SEV(SYMX)
034200        GO TO 310-EXIT.
034300
034400     IF NOT SYMPTOM-TABLE-FULL
034500        ADD +1 TO SYMPTOM-TABLE-CT
034600        MOVE SYMPTOM-TABLE-CT TO SYMX-SAVE
034700        SET SYMX TO SYMX-SAVE
034800        MOVE WS-TRIMMED-NAME TO ST-SYMPTOM-NAME(SYMX)
034900        MOVE SYMPTOM-SEV     TO ST-SYMPTOM-SEV(SYMX)
035000        ADD +1 TO SYMPTOMS-LOADED.
035100 310-EXIT.
035200     EXIT.
035300
035400******************************************************************
035500* STEP 3 - DISEASE ACTIONS.  UNKNOWN DISEASE REJECTS THE RECORD. *
035600******************************************************************
035700 400-LOAD-ACTIONS.
035800     MOVE "400-LOAD-ACTIONS" TO PARA-NAME.
035900     CALL "KBTRIM" USING ACTION-DISEASE, WS-TRIMMED-DISEASE,
036000                         WS-TRIM-LTH.
036100
036200     IF WS-TRIM-LTH = 0
036300        ADD +1 TO ACTIONS-REJECTED
036400        GO TO 400-READ-NEXT.
036500
036600     SET DISX TO 1.
036700     MOVE "N" TO DISEASE-FOUND-SW.
036800     SEARCH DISEASE-TABLE-ENTRY
036900        AT END
037000           MOVE "N" TO DISEASE-FOUND-SW
037100        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-DISEASE
037200           MOVE "Y" TO DISEASE-FOUND-SW
037300     END-SEARCH.
037400
037500     IF DISEASE-NOT-ON-TABLE
037600        ADD +1 TO ACTIONS-REJECTED
037700        GO TO 400-READ-NEXT.
037800
037900     PERFORM 410-FIND-OR-ADD-ACTION-ENTRY.
038000     PERFORM 420-APPEND-ACTION-TEXTS
038100             VARYING WS-SLOT-SUB FROM 1 BY 1
038200             UNTIL WS-SLOT-SUB > 4.
038300
038400 400-READ-NEXT.
038500     READ ACTION-FILE INTO ACTION-REC
038600         AT END MOVE "N" TO MORE-ACTION-SW
038700     END-READ.
038800     PERFORM 990-CHECK-FILE-STATUS.
038900 400-EXIT.
039000     EXIT.
039100
039200 410-FIND-OR-ADD-ACTION-ENTRY.
039300     MOVE "410-FIND-OR-ADD-ACTION-ENTRY" TO PARA-NAME.
039400     SET ACTX TO 1.
039500     MOVE "N" TO ACTION-ENTRY-FOUND-SW.
039600     SEARCH ACTION-TABLE-ENTRY
039700        AT END
039800           MOVE "N" TO ACTION-ENTRY-FOUND-SW
039900        WHEN AT-DISEASE-NAME(ACTX) = WS-TRIMMED-DISEASE
040000           MOVE "Y" TO ACTION-ENTRY-FOUND-SW
040100     END-SEARCH.
040200
040300     IF ACTION-ENTRY-ON-TABLE
040400        GO TO 410-EXIT.
040500
040600     IF NOT ACTION-TABLE-FULL
040700        ADD +1 TO ACTION-TABLE-CT
040800        MOVE ACTION-TABLE-CT TO ACTX-SAVE
040900        SET ACTX TO ACTX-SAVE
041000        MOVE WS-TRIMMED-DISEASE TO AT-DISEASE-NAME(ACTX)
041100        MOVE ZERO TO AT-ACTION-COUNT(ACTX).
041200 410-EXIT.
041300     EXIT.
041400
041500 420-APPEND-ACTION-TEXTS.
041600     MOVE "420-APPEND-ACTION-TEXTS" TO PARA-NAME.
041700     IF ACTION-TEXT(WS-SLOT-SUB) NOT = SPACES
041800        AND AT-ACTION-COUNT(ACTX) < 4
041900        ADD +1 TO AT-ACTION-COUNT(ACTX)
042000        MOVE ACTION-TEXT(WS-SLOT-SUB) TO
042100             AT-ACTION-TEXT(ACTX, AT-ACTION-COUNT(ACTX))
042200        ADD +1 TO ACTIONS-LOADED.
042300 420-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700* STEP 4 - RULE CONDITION GROUPS.  ONE GROUP PER RECORD.  BOTH   *
042800* THE DISEASE AND EVERY SYMPTOM NAMED MUST ALREADY BE LOADED.    *
042900******************************************************************
043000 500-LOAD-RULES.
043100     MOVE "500-LOAD-RULES" TO PARA-NAME.
043200     CALL "KBTRIM" USING RULE-DISEASE, WS-TRIMMED-DISEASE,
043300                         WS-TRIM-LTH.
043400     MOVE "Y" TO RULE-VALID-SW.
043500     MOVE ZERO TO WS-HOLD-SYMPTOM-CT.
043600
043700     IF WS-TRIM-LTH = 0
043800        MOVE "N" TO RULE-VALID-SW
043900        GO TO 500-FINISH-GROUP.
044000
044100     SET DISX TO 1.
044200     MOVE "N" TO DISEASE-FOUND-SW.
044300     SEARCH DISEASE-TABLE-ENTRY
044400        AT END
044500           MOVE "N" TO DISEASE-FOUND-SW
044600        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-DISEASE
044700           MOVE "Y" TO DISEASE-FOUND-SW
044800     END-SEARCH.
044900
045000     IF DISEASE-NOT-ON-TABLE
045100        MOVE "N" TO RULE-VALID-SW
045200        GO TO 500-FINISH-GROUP.
045300
045400     PERFORM 510-COLLECT-RULE-SYMPTOMS
045500             VARYING WS-SLOT-SUB FROM 1 BY 1
045600             UNTIL WS-SLOT-SUB > 10.
045700
045800     IF WS-HOLD-SYMPTOM-CT = 0
045900        MOVE "N" TO RULE-VALID-SW
046000        GO TO 500-FINISH-GROUP.
046100
046200 500-FINISH-GROUP.
046300     IF RULE-IS-VALID
046400        PERFORM 530-ADD-RULE-GROUP
046500     ELSE
046600        ADD +1 TO RULE-GROUPS-REJECTED.
046700
046800     READ RULE-FILE INTO RULE-REC
046900         AT END MOVE "N" TO MORE-RULE-SW
047000     END-READ.
047100     PERFORM 990-CHECK-FILE-STATUS.
047200 500-EXIT.
047300     EXIT.
047400
047500 510-COLLECT-RULE-SYMPTOMS.
047600     MOVE "510-COLLECT-RULE-SYMPTOMS" TO PARA-NAME.
047700     IF RULE-SYMPTOM(WS-SLOT-SUB) = SPACES
047800        GO TO 510-EXIT.
047900
048000     CALL "KBTRIM" USING RULE-SYMPTOM(WS-SLOT-SUB),
048100                         WS-TRIMMED-NAME, WS-TRIM-LTH.
048200     IF WS-TRIM-LTH = 0
048300        GO TO 510-EXIT.
048400
048500     SET SYMX TO 1.
048600     MOVE "N" TO SYMPTOM-FOUND-SW.
048700     SEARCH SYMPTOM-TABLE-ENTRY
048800        AT END
048900           MOVE "N" TO SYMPTOM-FOUND-SW
049000        WHEN ST-SYMPTOM-NAME(SYMX) = WS-TRIMMED-NAME
049100           MOVE "Y" TO SYMPTOM-FOUND-SW
049200     END-SEARCH.
049300
049400     IF SYMPTOM-NOT-ON-TABLE
049500        MOVE "N" TO RULE-VALID-SW
049600        GO TO 510-EXIT.
049700
049800     ADD +1 TO WS-HOLD-SYMPTOM-CT.
049900     MOVE WS-TRIMMED-NAME TO
050000          WS-HOLD-SYMPTOM(WS-HOLD-SYMPTOM-CT).
050100 510-EXIT.
050200     EXIT.
050300
050400 530-ADD-RULE-GROUP.
050500     MOVE "530-ADD-RULE-GROUP" TO PARA-NAME.
050600     IF RULE-GROUP-TABLE-FULL
050700        ADD +1 TO RULE-GROUPS-REJECTED
050800        GO TO 530-EXIT.
050900
051000     ADD +1 TO RULE-GROUP-CT.
051100     SET RGX TO RULE-GROUP-CT.
051200     MOVE WS-TRIMMED-DISEASE TO RG-DISEASE-NAME(RGX).
051300     MOVE WS-HOLD-SYMPTOM-CT TO RG-SYMPTOM-COUNT(RGX).
051400     MOVE "Y" TO RG-KEPT-IND(RGX).
051500     PERFORM 540-MOVE-HOLD-SYMPTOMS
051600             VARYING WS-SYMPTOM-SUB FROM 1 BY 1
051700             UNTIL WS-SYMPTOM-SUB > 10.
051800     ADD +1 TO RULE-GROUPS-LOADED.
051900 530-EXIT.
052000     EXIT.
052100
052200 540-MOVE-HOLD-SYMPTOMS.
052300     IF WS-SYMPTOM-SUB <= WS-HOLD-SYMPTOM-CT
052400        MOVE WS-HOLD-SYMPTOM(WS-SYMPTOM-SUB) TO
052500             RG-SYMPTOM(RGX, WS-SYMPTOM-SUB)
052600     ELSE
052700        MOVE SPACES TO RG-SYMPTOM(RGX, WS-SYMPTOM-SUB).
052800 540-EXIT.
052900     EXIT.
053000
053100******************************************************************
053200* STEP 5 - DEDUPLICATE CONDITION GROUPS PER DISEASE.  TWO GROUPS *
053300* ARE DUPLICATES WHEN THEY HOLD THE SAME SET OF SYMPTOMS,        *
053400* REGARDLESS OF SLOT ORDER.  FIRST OCCURRENCE IS KEPT.           *
053500******************************************************************
053600 600-DEDUPE-RULE-GROUPS.
053700     MOVE "600-DEDUPE-RULE-GROUPS" TO PARA-NAME.
053800     PERFORM 610-DEDUPE-ONE-GROUP
053900             VARYING RGX-OUTER FROM 1 BY 1
054000             UNTIL RGX-OUTER > RULE-GROUP-CT.
054100 600-EXIT.
054200     EXIT.
054300
054400 610-DEDUPE-ONE-GROUP.
054500     MOVE "610-DEDUPE-ONE-GROUP" TO PARA-NAME.
054600     SET RGX TO RGX-OUTER.
054700     MOVE "N" TO DUPLICATE-FOUND-SW.
054800
054900     IF RGX-OUTER = 1
055000        GO TO 610-EXIT.
055100
055200     PERFORM 620-SORT-GROUP-SYMPTOMS.
055300
055400     PERFORM 630-COMPARE-TO-EARLIER-GROUP
055500             VARYING RGX-INNER FROM 1 BY 1
055600             UNTIL RGX-INNER >= RGX-OUTER
055700                OR GROUP-IS-DUPLICATE.
055800
055900     IF GROUP-IS-DUPLICATE
056000        SET RGX TO RGX-OUTER
056100        MOVE "N" TO RG-KEPT-IND(RGX)
056200        ADD +1 TO RULE-GROUPS-DUPLICATE.
056300 610-EXIT.
056400     EXIT.
056500
056600***  620-SORT-GROUP-SYMPTOMS - SORT THE NON-BLANK SYMPTOMS OF THE
056700***  CURRENT GROUP (RGX-OUTER) INTO RULE-SYMPTOMS-SORTED, A
056800***  STRAIGHT BUBBLE SORT - THERE ARE NEVER MORE THAN 10 ROWS.
056900 620-SORT-GROUP-SYMPTOMS.
057000     MOVE "620-SORT-GROUP-SYMPTOMS" TO PARA-NAME.
057100     SET RGX TO RGX-OUTER.
057200     PERFORM 622-COPY-SYMPTOM-TO-SORT-AREA
057300             VARYING WS-SORT-SUB1 FROM 1 BY 1
057400             UNTIL WS-SORT-SUB1 > 10.
057500
057600     PERFORM 624-BUBBLE-PASS
057700             VARYING WS-SORT-SUB1 FROM 1 BY 1
057800             UNTIL WS-SORT-SUB1 > 9.
057900 620-EXIT.
058000     EXIT.
058100
058200 622-COPY-SYMPTOM-TO-SORT-AREA.
058300     MOVE RG-SYMPTOM(RGX, WS-SORT-SUB1) TO
058400          RSS-NAME(WS-SORT-SUB1).
058500 622-EXIT.
058600     EXIT.
058700
058800 624-BUBBLE-PASS.
058900     PERFORM 626-BUBBLE-COMPARE
059000             VARYING WS-SORT-SUB2 FROM 1 BY 1
059100             UNTIL WS-SORT-SUB2 > (10 - WS-SORT-SUB1).
059200 624-EXIT.
059300     EXIT.
059400
059500 626-BUBBLE-COMPARE.
059600     IF RSS-NAME(WS-SORT-SUB2) < RSS-NAME(WS-SORT-SUB2 + 1)
059700        GO TO 626-EXIT.
059800
059900     MOVE RSS-NAME(WS-SORT-SUB2)     TO WS-SORT-TEMP.
060000     MOVE RSS-NAME(WS-SORT-SUB2 + 1) TO RSS-NAME(WS-SORT-SUB2).
060100     MOVE WS-SORT-TEMP          TO RSS-NAME(WS-SORT-SUB2 + 1).
060200 626-EXIT.
060300     EXIT.
060400
060500 630-COMPARE-TO-EARLIER-GROUP.
060600     MOVE "630-COMPARE-TO-EARLIER-GROUP" TO PARA-NAME.
060700     MOVE "N" TO DUPLICATE-FOUND-SW.
060800
060900     IF RG-DISEASE-NAME(RGX-INNER) NOT =
060920        RG-DISEASE-NAME(RGX-OUTER)
061000        GO TO 630-EXIT.
061100     IF NOT RG-KEPT(RGX-INNER)
061200        GO TO 630-EXIT.
061300     IF RG-SYMPTOM-COUNT(RGX-INNER) NOT =
061320        RG-SYMPTOM-COUNT(RGX-OUTER)
061400        GO TO 630-EXIT.
061500
061600     MOVE "Y" TO WS-SAME-SET-SW.
061700     PERFORM 640-COMPARE-ONE-SORTED-SYMPTOM
061800             VARYING WS-COMPARE-SUB FROM 1 BY 1
061900             UNTIL WS-COMPARE-SUB > RG-SYMPTOM-COUNT(RGX-OUTER)
062000                OR NOT-SAME-SET.
062100
062200     IF SAME-SYMPTOM-SET
062300        MOVE "Y" TO DUPLICATE-FOUND-SW.
062400 630-EXIT.
062500     EXIT.
062600
062700 640-COMPARE-ONE-SORTED-SYMPTOM.
062800***  RE-SORT THE EARLIER GROUP'S SYMPTOMS EACH TIME - CHEAP FOR
062900***  10 ROWS AND KEEPS THE SORT AREA A SINGLE WORK FIELD.
063000     SET RGX TO RGX-INNER.
063100     PERFORM 622-COPY-SYMPTOM-TO-SORT-AREA
063200             VARYING WS-SORT-SUB1 FROM 1 BY 1
063300             UNTIL WS-SORT-SUB1 > 10.
063400     PERFORM 624-BUBBLE-PASS
063500             VARYING WS-SORT-SUB1 FROM 1 BY 1
063600             UNTIL WS-SORT-SUB1 > 9.
063700
063800     IF RSS-NAME(WS-COMPARE-SUB) NOT =
063820        WS-HOLD-SYMPTOM(WS-COMPARE-SUB)
063900        MOVE "N" TO WS-SAME-SET-SW.
064000 640-EXIT.
064100     EXIT.
064200
064300******************************************************************
064400* STEP 6 - A DISEASE WITH NO SURVIVING RULE GROUPS IS FLAGGED SO *
064500* DIAGRPT'S LOADER (AND DIAGNOSE) SKIP IT.                       *
064600******************************************************************
064700 650-DROP-RULELESS-DISEASES.
064800     MOVE "650-DROP-RULELESS-DISEASES" TO PARA-NAME.
064900     PERFORM 660-COUNT-ONE-DISEASE-GROUPS
065000             VARYING DISX-SAVE FROM 1 BY 1
065100             UNTIL DISX-SAVE > DISEASE-TABLE-CT.
065200 650-EXIT.
065300     EXIT.
065400
065500 660-COUNT-ONE-DISEASE-GROUPS.
065600     MOVE "660-COUNT-ONE-DISEASE-GROUPS" TO PARA-NAME.
065700     SET DISX TO DISX-SAVE.
065800     MOVE ZERO TO DT-RULE-GROUP-COUNT(DISX).
065900     PERFORM 665-TALLY-ONE-GROUP
066000             VARYING RGX-OUTER FROM 1 BY 1
066100             UNTIL RGX-OUTER > RULE-GROUP-CT.
066200
066300     IF DT-RULE-GROUP-COUNT(DISX) = 0
066400        ADD +1 TO DISEASES-WITHOUT-RULES.
066500 660-EXIT.
066600     EXIT.
066700
066800 665-TALLY-ONE-GROUP.
066900     SET RGX TO RGX-OUTER.
067000     IF RG-KEPT(RGX)
067100        AND RG-DISEASE-NAME(RGX) = DT-DISEASE-NAME(DISX)
067200        ADD +1 TO DT-RULE-GROUP-COUNT(DISX).
067300 665-EXIT.
067400     EXIT.
067500
067600******************************************************************
067700* STEP 7 - LOAD SUMMARY, DISPLAYED AND WRITTEN TO SYSOUT ONLY -  *
067800* THIS IS AN AUDIT TRAIL, NOT PART OF THE DIAGNOSIS REPORT.      *
067900******************************************************************
068000 700-WRITE-LOAD-SUMMARY.
068100     MOVE "700-WRITE-LOAD-SUMMARY" TO PARA-NAME.
068200     WRITE SYSOUT-REC FROM WS-HDR-REC.
068300
068400     DISPLAY "DISEASES LOADED............" DISEASES-LOADED.
068500     DISPLAY "SYMPTOMS LOADED............." SYMPTOMS-LOADED.
068600     DISPLAY "ACTIONS LOADED.............." ACTIONS-LOADED.
068700     DISPLAY "ACTIONS REJECTED............" ACTIONS-REJECTED.
068800     DISPLAY "RULE GROUPS LOADED.........." RULE-GROUPS-LOADED.
068900     DISPLAY "DUPLICATE GROUPS REMOVED...." RULE-GROUPS-DUPLICATE.
069000     DISPLAY "RULE GROUPS REJECTED........" RULE-GROUPS-REJECTED.
069100     DISPLAY "DISEASES WITHOUT RULES....."
069120             DISEASES-WITHOUT-RULES.
069200
069300     MOVE "DISEASES LOADED............." TO SYSOUT-REC(1:28)
069400     MOVE DISEASES-LOADED TO SYSOUT-REC(29:5)
069500     WRITE SYSOUT-REC.
069600     MOVE "SYMPTOMS LOADED.............." TO SYSOUT-REC(1:28)
069700     MOVE SYMPTOMS-LOADED TO SYSOUT-REC(29:5)
069800     WRITE SYSOUT-REC.
069900     MOVE "ACTIONS LOADED..............." TO SYSOUT-REC(1:28)
070000     MOVE ACTIONS-LOADED TO SYSOUT-REC(29:5)
070100     WRITE SYSOUT-REC.
070200     MOVE "ACTIONS REJECTED............." TO SYSOUT-REC(1:28)
070300     MOVE ACTIONS-REJECTED TO SYSOUT-REC(29:5)
070400     WRITE SYSOUT-REC.
070500     MOVE "RULE GROUPS LOADED..........." TO SYSOUT-REC(1:28)
070600     MOVE RULE-GROUPS-LOADED TO SYSOUT-REC(29:5)
070700     WRITE SYSOUT-REC.
070800     MOVE "DUPLICATE GROUPS REMOVED....." TO SYSOUT-REC(1:28)
070900     MOVE RULE-GROUPS-DUPLICATE TO SYSOUT-REC(29:5)
071000     WRITE SYSOUT-REC.
071100     MOVE "RULE GROUPS REJECTED........." TO SYSOUT-REC(1:28)
071200     MOVE RULE-GROUPS-REJECTED TO SYSOUT-REC(29:5)
071300     WRITE SYSOUT-REC.
071400     MOVE "DISEASES WITHOUT RULES......." TO SYSOUT-REC(1:28)
071500     MOVE DISEASES-WITHOUT-RULES TO SYSOUT-REC(29:5)
071600     WRITE SYSOUT-REC.
071700 700-EXIT.
071800     EXIT.
071900
072000 990-CHECK-FILE-STATUS.
072100     MOVE "990-CHECK-FILE-STATUS" TO PARA-NAME.
072200     MOVE "N" TO BAD-STATUS-SW.
072300     IF DFCODE NOT = "00" AND DFCODE NOT = "10"
072400        MOVE "Y" TO BAD-STATUS-SW
072500        MOVE "BAD STATUS ON DISEASE-FILE" TO ABEND-REASON
072600        MOVE DFCODE TO ACTUAL-VAL.
072700     IF SFCODE NOT = "00" AND SFCODE NOT = "10"
072800        MOVE "Y" TO BAD-STATUS-SW
072900        MOVE "BAD STATUS ON SYMPTOM-FILE" TO ABEND-REASON
073000        MOVE SFCODE TO ACTUAL-VAL.
073100     IF AFCODE NOT = "00" AND AFCODE NOT = "10"
073200        MOVE "Y" TO BAD-STATUS-SW
073300        MOVE "BAD STATUS ON ACTION-FILE" TO ABEND-REASON
073400        MOVE AFCODE TO ACTUAL-VAL.
073500     IF RFCODE NOT = "00" AND RFCODE NOT = "10"
073600        MOVE "Y" TO BAD-STATUS-SW
073700        MOVE "BAD STATUS ON RULE-FILE" TO ABEND-REASON
073800        MOVE RFCODE TO ACTUAL-VAL.
073900
074000     IF BAD-FILE-STATUS
074100        GO TO 1000-ABEND-RTN.
074200 990-EXIT.
074300     EXIT.
074400
074500 850-CLOSE-FILES.
074600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
074700     CLOSE DISEASE-FILE, SYMPTOM-FILE, ACTION-FILE, RULE-FILE,
074800           SYSOUT.
074900 850-EXIT.
075000     EXIT.
075100
075200 900-CLEANUP.
075300     MOVE "900-CLEANUP" TO PARA-NAME.
075400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
075500     DISPLAY "******** NORMAL END OF JOB KBLOAD ********".
075600 900-EXIT.
075700     EXIT.
075800
075900 1000-ABEND-RTN.
076000     WRITE SYSOUT-REC FROM ABEND-REC.
076100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076200     DISPLAY "*** ABNORMAL END OF JOB-KBLOAD ***" UPON CONSOLE.
076300     DIVIDE ZERO-VAL INTO ONE-VAL.
