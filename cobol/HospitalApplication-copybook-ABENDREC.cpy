000100******************************************************************
000200* ABENDREC                                                      *
000300*   STANDARD JOB-TRACE / ABEND RECORD CARRIED BY EVERY JOB STEP *
000400*   IN THIS SUITE SINCE THE DAILY EDIT JOBS.  PARA-NAME IS SET  *
000500*   AT THE TOP OF EVERY PARAGRAPH SO AN 0Cx SHOWS WHERE WE WERE.*
000600******************************************************************
000700* 01/23/88  JRS  ORIGINAL.
000800* 02/12/92  TGD  ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING
000900*                ABENDS.
001000* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.  OK.
001100******************************************************************
001200 01  ABEND-REC.
001300     05  PARA-NAME                 PIC X(30) VALUE SPACES.
001400     05  ABEND-REASON              PIC X(60) VALUE SPACES.
001500     05  EXPECTED-VAL              PIC X(09) VALUE SPACES.
001600     05  ACTUAL-VAL                PIC X(09) VALUE SPACES.
001700     05  FILLER                    PIC X(24) VALUE SPACES.
001800
001900 01  ZERO-AND-ONE.
002000     05  ZERO-VAL                  PIC S9(1) COMP VALUE ZERO.
002100     05  ONE-VAL                   PIC S9(1) COMP VALUE 1.
