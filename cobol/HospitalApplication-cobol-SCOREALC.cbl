000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCOREALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/01/08.
000700 DATE-COMPILED. 04/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  SCOREALC - THE TWO SCORING CALCULATIONS FOR THE DIAGNOSIS     *
001100*  REPORT JOB.  REWORKED FROM THE OLD CLCLBCST LAB/EQUIPMENT     *
001200*  COST CALCULATOR - SAME TWO-WAY SWITCH SHAPE, SAME "ONE       *
001300*  RETURN-CD" CALLING CONVENTION.                                *
001400*    COVERAGE-SCORE - DIAGNOSE'S COVERAGE PERCENT FOR A          *
001500*                      DISEASE'S BEST-MATCHING CONDITION GROUP.  *
001600*    PREDICT-SCORE  - PREDICT'S BASE FREQUENCY COUNT PLUS THE    *
001700*                      TOP-DISEASE BOOST.                       *
001800******************************************************************
001900* 04/01/08  JRS  ORIGINAL, REPLACES CLCLBCST FOR THIS JOB SUITE.
002000* 04/09/08  JRS  COVERAGE-SCORE-OUT COMPUTE MUST BE ROUNDED -
002100*                PILOT RUN SHOWED SCORES OFF BY A PENNY-PERCENT
002200*                AGAINST THE HAND-CHECKED SAMPLE.
002300* 05/02/08  JRS  PREDICT-SCORE BOOST IS ADD-ONCE, NOT ADD-PER-
002400*                OCCURRENCE - FIXED A DOUBLE-COUNT ON THE #1
002500*                DISEASE'S OWN SYMPTOMS.
002600* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS HERE.  OK.
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  MISC-FIELDS.
004000     05  TEMP-SCORE               PIC 9(05)V99 COMP-3.
004100
004200 LINKAGE SECTION.
004300 01  SCOREALC-REC.
004400     05  SCORE-TYPE-SW            PIC X.
004500         88  COVERAGE-SCORE       VALUE "C".
004600         88  PREDICT-SCORE        VALUE "P".
004700     05  MATCHED-COUNT            PIC 9(02) COMP.
004800     05  GROUP-SIZE               PIC 9(02) COMP.
004900     05  COVERAGE-SCORE-OUT       PIC 9(03)V99.
005000     05  BASE-COUNT               PIC 9(04) COMP.
005100     05  BOOST-APPLIED-SW         PIC X(01).
005200         88  BOOST-APPLIED        VALUE "Y".
005300     05  PREDICT-SCORE-OUT        PIC 9(04) COMP.
005400
005500 01  RETURN-CD                    PIC S9(04) COMP.
005600
005700 PROCEDURE DIVISION USING SCOREALC-REC, RETURN-CD.
005800     IF COVERAGE-SCORE
005900         PERFORM 100-CALC-COVERAGE-SCORE
006000     ELSE IF PREDICT-SCORE
006100         PERFORM 200-CALC-PREDICT-SCORE.
006200
006300     MOVE ZERO TO RETURN-CD.
006400     GOBACK.
006500
006600 100-CALC-COVERAGE-SCORE.
006700***  MATCHED-COUNT OVER GROUP-SIZE, AS A PERCENT, ROUNDED TO
006800***  TWO DECIMALS.  GROUP-SIZE IS ALWAYS AT LEAST 1 - KB-LOAD
006900***  REJECTS ANY CONDITION GROUP WITH ZERO SYMPTOMS.
007000     COMPUTE TEMP-SCORE ROUNDED =
007100         ( MATCHED-COUNT / GROUP-SIZE ) * 100.
007200     MOVE TEMP-SCORE TO COVERAGE-SCORE-OUT.
007300
007400 200-CALC-PREDICT-SCORE.
007500***  BASE-COUNT IS THE NUMBER OF (GROUP, SYMPTOM) OCCURRENCES
007600***  ACROSS THE TOP-5 RULES WHERE THE SYMPTOM WASN'T REPORTED.
007700***  THE BOOST (CONSTANT 10) APPLIES AT MOST ONCE.
007800     IF BOOST-APPLIED
007900        COMPUTE PREDICT-SCORE-OUT = BASE-COUNT + 10
008000     ELSE
008100        MOVE BASE-COUNT TO PREDICT-SCORE-OUT.
