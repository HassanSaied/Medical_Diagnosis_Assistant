000100******************************************************************
000200* RULEGRP                                                       *
000300*   FLAT FILE + IN-MEMORY TABLE OF RULE CONDITION GROUPS.       *
000400*   ONE RECORD = ONE AND-GROUP FOR A DISEASE; THE GROUPS KEPT   *
000500*   FOR ONE DISEASE ARE ITS OR-ALTERNATIVES.  RULE-SYMPTOMS-    *
000600*   SORTED IS A WORK AREA THE DEDUP LOGIC SORTS THE NON-BLANK   *
000700*   SYMPTOM NAMES INTO SO TWO GROUPS WITH THE SAME SYMPTOMS IN  *
000800*   DIFFERENT SLOT ORDER COMPARE EQUAL - SEE KBLOAD PARAGRAPHS  *
000900*   620-SORT-GROUP-SYMPTOMS AND 630-COMPARE-TO-EARLIER-GROUP.   *
001000******************************************************************
001100* 03/21/08  JRS  ORIGINAL FOR KB-LOAD JOB STEP.
001200* 10/04/08  JRS  ADDED RULE-SYMPTOMS-SORTED FOR THE DUPLICATE-
001300*                GROUP SWEEP - DUPLICATE RULES WERE INFLATING
001400*                DISEASE SCORES ON THE PILOT RUN.
001500* 11/30/11  TGD  RAISED RULE-GROUP-TABLE TO 2000 ROWS.
001600* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.  OK.
001700* 06/12/15  RMT  ADDED RG-KEPT-IND SO DROPPED DUPLICATES STAY ON
001800*                THE TABLE FOR THE AUDIT COUNT BUT ARE SKIPPED
001900*                BY DIAGNOSE AND PREDICT.
001950* 09/08/15  RMT  KB-LOAD STEP 5 RENUMBERED 550/560 TO 600-640 WHEN
001960*                THE DUPLICATE SWEEP WAS SPLIT OUT OF THE LOAD
001970*                PARAGRAPHS - CROSS-REFERENCE ABOVE UPDATED TO
001980*                MATCH THE CURRENT 620/630 NUMBERING.
002000******************************************************************
002100 01  RULE-REC.
002200     05  RULE-DISEASE              PIC X(30).
002300     05  RULE-SYMPTOM-GRP OCCURS 10 TIMES.
002400         10  RULE-SYMPTOM          PIC X(30).
002500
002600 01  RULE-GROUP-TABLE-CONTROLS.
002700     05  RULE-GROUP-CT             PIC 9(04) COMP VALUE ZERO.
002800         88  RULE-GROUP-TABLE-FULL VALUE 2000.
002900     05  RULE-GROUP-MAX            PIC 9(04) VALUE 2000.
003000
003100 01  RULE-GROUP-TABLE.
003200     05  RULE-GROUP-ENTRY OCCURS 2000 TIMES
003300                           INDEXED BY RGX.
003400         10  RG-DISEASE-NAME       PIC X(30).
003500         10  RG-SYMPTOM-COUNT      PIC 9(02) COMP.
003600         10  RG-KEPT-IND           PIC X(01).
003700             88  RG-KEPT           VALUE "Y".
003800             88  RG-DUPLICATE      VALUE "N".
003900         10  RG-SYMPTOM-GRP OCCURS 10 TIMES.
004000             15  RG-SYMPTOM        PIC X(30).
004100
004200******************************************************************
004300* WORK AREA - ONE GROUP'S SYMPTOMS, SORTED, FOR THE DUP COMPARE *
004400******************************************************************
004500 01  RULE-SYMPTOMS-SORTED.
004600     05  RSS-SYMPTOM OCCURS 10 TIMES
004700                      INDEXED BY RSSX.
004800         10  RSS-NAME              PIC X(30).
