000100******************************************************************
000200* DISACTS                                                       *
000300*   FLAT FILE + IN-MEMORY TABLE OF RECOMMENDED ACTIONS, UP TO   *
000400*   FOUR ACTION TEXTS PER DISEASE.  A RECORD NAMING A DISEASE   *
000500*   NOT YET ON DISEASE-TABLE IS SKIPPED AND COUNTED - SEE       *
000600*   KBLOAD PARAGRAPH 400-LOAD-ACTIONS.                          *
000700******************************************************************
000800* 03/14/08  JRS  ORIGINAL FOR KB-LOAD JOB STEP.
000900* 09/02/09  JRS  WIDENED ACTION-TEXT FROM 40 TO 60 - THE
001000*                CARDIOLOGY ACTIONS WERE GETTING TRUNCATED.
001100* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.  OK.
001200******************************************************************
001300 01  ACTION-REC.
001400     05  ACTION-DISEASE            PIC X(30).
001500     05  ACTION-TEXT-GRP OCCURS 4 TIMES.
001600         10  ACTION-TEXT           PIC X(60).
001700
001800 01  ACTION-TABLE-CONTROLS.
001900     05  ACTION-TABLE-CT           PIC 9(03) COMP VALUE ZERO.
002000         88  ACTION-TABLE-FULL     VALUE 300.
002100     05  ACTION-TABLE-MAX          PIC 9(03) VALUE 300.
002200
002300 01  ACTION-TABLE.
002400     05  ACTION-TABLE-ENTRY OCCURS 300 TIMES
002500                             INDEXED BY ACTX.
002600         10  AT-DISEASE-NAME       PIC X(30).
002700         10  AT-ACTION-COUNT       PIC 9(01) COMP.
002800         10  AT-ACTION-TEXT-GRP OCCURS 4 TIMES.
002900             15  AT-ACTION-TEXT    PIC X(60).
