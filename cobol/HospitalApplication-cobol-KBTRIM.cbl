000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KBTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/08.
000700 DATE-COMPILED. 03/14/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  KBTRIM - TRIMS LEADING AND TRAILING BLANKS OFF A KNOWLEDGE-   *
001100*  BASE KEY NAME (DISEASE, SYMPTOM) AND HANDS BACK THE TRIMMED   *
001200*  TEXT, LEFT-JUSTIFIED, AND ITS LENGTH.  A NAME OF ALL SPACES   *
001300*  COMES BACK AS LENGTH ZERO SO THE CALLER CAN SKIP THE RECORD.  *
001400*  LIFTED FROM THE OLD STRLTH ROUTINE'S REVERSE/TALLY TRICK.     *
001500******************************************************************
001600* 03/14/08  JRS  ORIGINAL, FOR KB-LOAD NAME VALIDATION.
001700* 10/04/08  JRS  ADDED THE LEADING-SPACE TALLY - STRLTH ONLY EVER
001800*                TRIMMED THE TRAILING END.
001900* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS HERE.  OK.
002000******************************************************************
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 INPUT-OUTPUT SECTION.
002700
002800 DATA DIVISION.
002900 FILE SECTION.
003000
003100 WORKING-STORAGE SECTION.
003200 01  MISC-FIELDS.
003300     05  WS-REVERSED-TEXT         PIC X(30).
003400     05  WS-LEADING-CT            PIC S9(4) COMP VALUE ZERO.
003500     05  WS-TRAILING-CT           PIC S9(4) COMP VALUE ZERO.
003600     05  WS-TRIMMED-LTH           PIC S9(4) COMP VALUE ZERO.
003700
003800 LINKAGE SECTION.
003900 01  KBTRIM-IN-TEXT               PIC X(30).
004000 01  KBTRIM-OUT-TEXT              PIC X(30).
004100 01  KBTRIM-OUT-LTH               PIC S9(4) COMP.
004200
004300 PROCEDURE DIVISION USING KBTRIM-IN-TEXT,
004400                           KBTRIM-OUT-TEXT,
004500                           KBTRIM-OUT-LTH.
004600     MOVE SPACES TO KBTRIM-OUT-TEXT.
004700     MOVE ZERO   TO WS-LEADING-CT, WS-TRAILING-CT, WS-TRIMMED-LTH.
004800
004900     INSPECT KBTRIM-IN-TEXT
005000             TALLYING WS-LEADING-CT FOR LEADING SPACES.
005100
005200     IF WS-LEADING-CT NOT = 30
005300        PERFORM 100-TRIM-TEXT.
005400
005500     MOVE WS-TRIMMED-LTH TO KBTRIM-OUT-LTH.
005600     GOBACK.
005700
005800 100-TRIM-TEXT.
005900     MOVE FUNCTION REVERSE(KBTRIM-IN-TEXT) TO WS-REVERSED-TEXT.
006000     INSPECT WS-REVERSED-TEXT
006100             TALLYING WS-TRAILING-CT FOR LEADING SPACES.
006200
006300     COMPUTE WS-TRIMMED-LTH =
006400             30 - WS-LEADING-CT - WS-TRAILING-CT.
006500
006600     MOVE KBTRIM-IN-TEXT(WS-LEADING-CT + 1 : WS-TRIMMED-LTH)
006700          TO KBTRIM-OUT-TEXT.
