000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DIAGRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/01/08.
000600 DATE-COMPILED. 04/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*  DIAGRPT - THE DIAGNOSIS REPORT JOB STEP FOR THE MEDICAL       *
001000*  DIAGNOSIS ASSISTANT SUITE.  RE-LOADS THE SAME FOUR KNOWLEDGE- *
001100*  BASE FLAT FILES KBLOAD VALIDATES (THIS JOB TRUSTS NO HAND-OFF *
001200*  FILE - IT DERIVES ITS OWN TABLES), READS THE PATIENT REQUEST  *
001300*  FILE ONE RECORD PER PATIENT, SCORES EVERY DISEASE AGAINST     *
001400*  ITS RULES, PREDICTS UNREPORTED SYMPTOMS FROM THE TOP-5        *
001500*  DISEASES, BANDS EACH REPORTED SYMPTOM'S SEVERITY, AND PRINTS  *
001600*  THE DIAGNOSIS REPORT.                                        *
001700*  REWORKED FROM THE OLD PATLIST PATIENT-TREATMENT LISTING JOB - *
001800*  SAME HOUSEKEEPING/PAGE-HEADER/PAGINATION SHAPE.               *
001900******************************************************************
002000* 04/01/08  JRS  ORIGINAL.
002100* 04/09/08  JRS  SCORE CALL MOVED TO SCOREALC (SEE CHANGE LOG ON
002200*                THAT PROGRAM) - KEEPS THE ROUNDING RULE IN ONE
002300*                PLACE FOR BOTH DIAGNOSE AND PREDICT.
002400* 04/22/08  JRS  TOP-5/TOP-10 CUTOFFS ADDED TO 400/500 SERIES -
002500*                PILOT REPORT WAS PRINTING EVERY SCORED DISEASE.
002600* 05/14/08  JRS  "NO LIKELY DISEASE" AND "NO SUGGESTED SYMPTOMS"
002700*                MESSAGE LINES ADDED - BLANK SECTIONS WERE
002800*                CONFUSING THE WARD CLERKS ON THE PILOT RUN.
002900* 11/30/11  TGD  RAISED TABLE SIZES TO MATCH THE KBLOAD COPYBOOK
003000*                CHANGES (DISEASE/SYMPTOM/DISACTS/RULEGRP).
003100* 02/09/99  MM   Y2K REVIEW - HDR-YY IS 4-DIGIT, NO WINDOWING
003200*                NEEDED.  OK.
003300* 06/30/15  RMT  GRAND-TOTAL TRAILER LINES ADDED TO 900-CLEANUP -
003400*                THE BUSINESS OFFICE WANTED A CONTROL COUNT AT
003500*                THE BOTTOM OF EVERY RUN, NOT JUST IN THE LOG.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT DIAGRPT-FILE
005200     ASSIGN TO UT-S-DIAGRPT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT DISEASE-FILE
005600     ASSIGN TO UT-S-DISEASE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS DFCODE.
005900
006000     SELECT SYMPTOM-FILE
006100     ASSIGN TO UT-S-SYMPTOM
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS SFCODE.
006400
006500     SELECT ACTION-FILE
006600     ASSIGN TO UT-S-ACTION
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS AFCODE.
006900
007000     SELECT RULE-FILE
007100     ASSIGN TO UT-S-RULE
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS RFCODE.
007400
007500     SELECT PATIENT-FILE
007600     ASSIGN TO UT-S-PATIENT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS PFCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC                  PIC X(130).
008900
009000 FD  DIAGRPT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 132 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RPT-REC.
009600 01  RPT-REC                     PIC X(132).
009700
009800 FD  DISEASE-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 230 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FD-DISEASE-REC.
010400 01  FD-DISEASE-REC              PIC X(230).
010500 01  FD-DISEASE-REC-NAME REDEFINES FD-DISEASE-REC.
010600     05  FD-DISEASE-NAME-ONLY    PIC X(30).
010700     05  FILLER                  PIC X(200).
010800
010900 FD  SYMPTOM-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 32 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FD-SYMPTOM-REC.
011500 01  FD-SYMPTOM-REC              PIC X(32).
011600
011700 FD  ACTION-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 270 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FD-ACTION-REC.
012300 01  FD-ACTION-REC               PIC X(270).
012400 01  FD-ACTION-REC-NAME REDEFINES FD-ACTION-REC.
012500     05  FD-ACTION-NAME-ONLY     PIC X(30).
012600     05  FILLER                  PIC X(240).
012700
012800 FD  RULE-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 330 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FD-RULE-REC.
013400 01  FD-RULE-REC                 PIC X(330).
013500 01  FD-RULE-REC-NAME REDEFINES FD-RULE-REC.
013600     05  FD-RULE-NAME-ONLY       PIC X(30).
013700     05  FILLER                  PIC X(300).
013800
013900 FD  PATIENT-FILE
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 308 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS FD-PATIENT-REC.
014500 01  FD-PATIENT-REC              PIC X(308).
014600 01  FD-PATIENT-REC-ID REDEFINES FD-PATIENT-REC.
014700     05  FD-PATIENT-ID-ONLY      PIC X(08).
014800     05  FILLER                  PIC X(300).
014900
015000 WORKING-STORAGE SECTION.
015100 77  WS-TRACE-COUNT              PIC S9(04) COMP VALUE ZERO.
015200
015300 01  FILE-STATUS-CODES.
015400     05  DFCODE                  PIC X(2) VALUE SPACES.
015500     05  SFCODE                  PIC X(2) VALUE SPACES.
015600     05  AFCODE                  PIC X(2) VALUE SPACES.
015700     05  RFCODE                  PIC X(2) VALUE SPACES.
015800     05  PFCODE                  PIC X(2) VALUE SPACES.
015900
016000 COPY DISEASE.
016100 COPY SYMPTOM.
016200 COPY DISACTS.
016300 COPY RULEGRP.
016400 COPY PATIENT.
016500
016600******************************************************************
016700* SCORED-DISEASE WORK TABLE - ONE ENTRY PER DISEASE THAT MATCHED *
016800* AT LEAST ONE REPORTED SYMPTOM, SORTED DESCENDING BY SCORE.     *
016900******************************************************************
017000 01  DIAGNOSIS-WORK-TABLE.
017100     05  DIAG-WORK-CT            PIC 9(03) COMP VALUE ZERO.
017200     05  DIAG-WORK-ENTRY OCCURS 300 TIMES
017300                             INDEXED BY DGX.
017400         10  DW-DISEASE-NAME     PIC X(30).
017500         10  DW-SCORE            PIC 9(03)V99.
017600         10  FILLER              PIC X(05).
017700
017800******************************************************************
017900* SUGGESTED-SYMPTOM WORK TABLE - BUILT FROM THE TOP-5 DISEASES'  *
018000* RULE GROUPS, SORTED DESCENDING BY SCORE.                      *
018100******************************************************************
018200 01  PREDICT-WORK-TABLE.
018300     05  PRED-WORK-CT            PIC 9(03) COMP VALUE ZERO.
018400     05  PRED-WORK-ENTRY OCCURS 500 TIMES
018500                             INDEXED BY PRX.
018600         10  PW-SYMPTOM-NAME     PIC X(30).
018700         10  PW-SCORE            PIC 9(04) COMP.
018800         10  PW-BOOST-GIVEN-SW   PIC X(01).
018900             88  PW-BOOSTED      VALUE "Y".
019000         10  FILLER              PIC X(04).
019100
019200******************************************************************
019300* PARAMETER AREAS FOR THE SUBPROGRAM CALLS - LAYOUT MUST MATCH   *
019400* THE LINKAGE SECTION OF THE PROGRAM CALLED, FIELD FOR FIELD.   *
019500******************************************************************
019600 01  SCOREALC-PARMS.
019700     05  SA-SCORE-TYPE-SW        PIC X.
019800         88  SA-COVERAGE         VALUE "C".
019900         88  SA-PREDICT          VALUE "P".
020000     05  SA-MATCHED-COUNT        PIC 9(02) COMP.
020100     05  SA-GROUP-SIZE           PIC 9(02) COMP.
020200     05  SA-COVERAGE-SCORE-OUT   PIC 9(03)V99.
020300     05  SA-BASE-COUNT           PIC 9(04) COMP.
020400     05  SA-BOOST-APPLIED-SW     PIC X(01).
020500         88  SA-BOOST-APPLIED    VALUE "Y".
020600     05  SA-PREDICT-SCORE-OUT    PIC 9(04) COMP.
020700 01  SA-RETURN-CD                PIC S9(04) COMP.
020800
020900 01  SEVBAND-PARMS.
021000     05  SB-SEVERITY             PIC 9(02).
021100     05  SB-FOUND-SW             PIC X(01).
021200         88  SB-FOUND            VALUE "Y".
021300         88  SB-ABSENT           VALUE "N".
021400     05  SB-BAND                 PIC X(07).
021500
021600 01  WS-HDR-REC.
021700     05  FILLER                  PIC X(01) VALUE SPACES.
021800     05  FILLER                  PIC X(25) VALUE
021900         "MEDICAL DIAGNOSIS REPORT".
022000     05  FILLER                  PIC X(80) VALUE SPACES.
022100     05  FILLER                  PIC X(06) VALUE "PAGE  ".
022200     05  PAGE-NBR-O              PIC ZZ9.
022300     05  FILLER                  PIC X(17) VALUE SPACES.
022400
022500 01  WS-PATIENT-HDR-REC.
022600     05  FILLER                  PIC X(01) VALUE SPACES.
022700     05  FILLER                  PIC X(09) VALUE "PATIENT: ".
022800     05  PAT-ID-O                PIC X(08).
022900     05  FILLER                  PIC X(114) VALUE SPACES.
023000
023100 01  WS-SECTION-HDR-REC.
023200     05  FILLER                  PIC X(02) VALUE SPACES.
023300     05  SECTION-TITLE-O         PIC X(60) VALUE SPACES.
023400     05  FILLER                  PIC X(70) VALUE SPACES.
023500
023600 01  WS-SYMPTOM-DETAIL-REC.
023700     05  FILLER                  PIC X(04) VALUE SPACES.
023800     05  SYM-NAME-O              PIC X(30).
023900     05  FILLER                  PIC X(14) VALUE SPACES.
024000     05  FILLER                  PIC X(10) VALUE "SEVERITY: ".
024100     05  SYM-SEV-BAND-O          PIC X(07).
024200     05  FILLER                  PIC X(67) VALUE SPACES.
024300
024400 01  WS-DISEASE-DETAIL-REC.
024500     05  FILLER                  PIC X(04) VALUE SPACES.
024600     05  DIS-NAME-O              PIC X(30).
024700     05  FILLER                  PIC X(14) VALUE SPACES.
024800     05  FILLER                  PIC X(07) VALUE "SCORE: ".
024900     05  DIS-SCORE-O             PIC ZZ9.99.
025000     05  FILLER                  PIC X(03) VALUE " PCT".
025100     05  FILLER                  PIC X(67) VALUE SPACES.
025200
025300 01  WS-MESSAGE-REC.
025400     05  FILLER                  PIC X(04) VALUE SPACES.
025500     05  MESSAGE-TEXT-O          PIC X(60) VALUE SPACES.
025600     05  FILLER                  PIC X(68) VALUE SPACES.
025700
025800 01  WS-TOP-DIAG-HDR-REC.
025900     05  FILLER                  PIC X(02) VALUE SPACES.
026000     05  FILLER                  PIC X(21) VALUE
026100         "TOP DIAGNOSIS DETAIL:".
026200     05  FILLER                  PIC X(01) VALUE SPACES.
026300     05  TOP-DIS-NAME-O          PIC X(30).
026400     05  FILLER                  PIC X(78) VALUE SPACES.
026500
026600 01  WS-DESC-DETAIL-REC.
026700     05  FILLER                  PIC X(04) VALUE SPACES.
026800     05  FILLER                  PIC X(13) VALUE "DESCRIPTION: ".
026900     05  DESC-TEXT-O             PIC X(115).
027000
027100 01  WS-ACTION-DETAIL-REC.
027200     05  FILLER                  PIC X(04) VALUE SPACES.
027300     05  FILLER                  PIC X(08) VALUE "ACTION: ".
027400     05  ACTION-TEXT-O           PIC X(60).
027500     05  FILLER                  PIC X(60) VALUE SPACES.
027600
027700 01  WS-PREDICT-DETAIL-REC.
027800     05  FILLER                  PIC X(04) VALUE SPACES.
027900     05  PRED-NAME-O             PIC X(30).
028000     05  FILLER                  PIC X(14) VALUE SPACES.
028100     05  FILLER                  PIC X(07) VALUE "SCORE: ".
028200     05  PRED-SCORE-O            PIC ZZZ9.
028300     05  FILLER                  PIC X(73) VALUE SPACES.
028400
028500 01  WS-GRAND-TOTAL-REC.
028600     05  FILLER                  PIC X(01) VALUE SPACES.
028700     05  GT-LABEL-O              PIC X(40) VALUE SPACES.
028800     05  GT-VALUE-O              PIC ZZZ,ZZ9.
028900     05  FILLER                  PIC X(85) VALUE SPACES.
029000
029100 01  FLAGS-AND-SWITCHES.
029200     05  MORE-DISEASE-SW         PIC X(01) VALUE "Y".
029300         88  NO-MORE-DISEASES    VALUE "N".
029400         88  MORE-DISEASES       VALUE "Y".
029500     05  MORE-SYMPTOM-SW         PIC X(01) VALUE "Y".
029600         88  NO-MORE-SYMPTOMS    VALUE "N".
029700         88  MORE-SYMPTOMS       VALUE "Y".
029800     05  MORE-ACTION-SW          PIC X(01) VALUE "Y".
029900         88  NO-MORE-ACTIONS     VALUE "N".
030000         88  MORE-ACTIONS        VALUE "Y".
030100     05  MORE-RULE-SW            PIC X(01) VALUE "Y".
030200         88  NO-MORE-RULES       VALUE "N".
030300         88  MORE-RULES          VALUE "Y".
030400     05  MORE-PATIENT-SW         PIC X(01) VALUE "Y".
030500         88  NO-MORE-PATIENTS    VALUE "N".
030600         88  MORE-PATIENTS       VALUE "Y".
030700     05  BAD-STATUS-SW           PIC X(01) VALUE "N".
030800         88  BAD-FILE-STATUS     VALUE "Y".
030900     05  DISEASE-FOUND-SW        PIC X(01).
031000         88  DISEASE-ON-TABLE    VALUE "Y".
031100         88  DISEASE-NOT-ON-TABLE VALUE "N".
031200     05  SYMPTOM-FOUND-SW        PIC X(01).
031300         88  SYMPTOM-ON-TABLE    VALUE "Y".
031400         88  SYMPTOM-NOT-ON-TABLE VALUE "N".
031500     05  REPORTED-FOUND-SW       PIC X(01).
031600         88  SYMPTOM-IS-REPORTED VALUE "Y".
031700         88  SYMPTOM-NOT-REPORTED VALUE "N".
031800     05  ACTION-ENTRY-FOUND-SW   PIC X(01).
031900         88  ACTION-ENTRY-ON-TABLE VALUE "Y".
032000         88  ACTION-ENTRY-NOT-ON-TABLE VALUE "N".
032100     05  RULE-VALID-SW           PIC X(01).
032200         88  RULE-IS-VALID       VALUE "Y".
032300         88  RULE-IS-INVALID     VALUE "N".
032400     05  DUPLICATE-FOUND-SW      PIC X(01).
032500         88  GROUP-IS-DUPLICATE  VALUE "Y".
032600         88  GROUP-IS-UNIQUE     VALUE "N".
032700     05  WS-SAME-SET-SW          PIC X(01).
032800         88  SAME-SYMPTOM-SET    VALUE "Y".
032900         88  NOT-SAME-SET        VALUE "N".
033000     05  LIKELY-DISEASE-SW       PIC X(01).
033100         88  LIKELY-DISEASE-FOUND     VALUE "Y".
033200         88  NO-LIKELY-DISEASE-FOUND  VALUE "N".
033300     05  WS-PRED-ENTRY-FOUND-SW  PIC X(01).
033400         88  PRED-ENTRY-ON-TABLE VALUE "Y".
033500         88  PRED-ENTRY-NOT-ON-TABLE VALUE "N".
033600
033700 01  COUNTERS-AND-ACCUMULATORS.
033800     05  DISX-SAVE               PIC 9(03) COMP.
033900     05  SYMX-SAVE               PIC 9(03) COMP.
034000     05  ACTX-SAVE               PIC 9(03) COMP.
034100     05  RGX-OUTER               PIC 9(04) COMP.
034200     05  RGX-INNER               PIC 9(04) COMP.
034300     05  WS-SLOT-SUB             PIC 9(02) COMP.
034400     05  WS-SORT-SUB1            PIC 9(02) COMP.
034500     05  WS-SORT-SUB2            PIC 9(02) COMP.
034600     05  WS-COMPARE-SUB          PIC 9(02) COMP.
034700     05  WS-TRIM-LTH             PIC S9(04) COMP.
034800     05  WS-HOLD-SYMPTOM-CT      PIC 9(02) COMP.
034900     05  WS-BEST-MATCHED         PIC 9(02) COMP.
035000     05  WS-BEST-SIZE            PIC 9(02) COMP.
035100     05  WS-GROUP-MATCHED        PIC 9(02) COMP.
035200     05  WS-TOP-5-LIMIT          PIC 9(03) COMP.
035300     05  WS-TOP-10-PRINTED       PIC 9(02) COMP.
035400     05  WS-LINES                PIC 9(02) COMP VALUE ZERO.
035500     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
035600     05  WS-ACTIONS-PRINTED      PIC 9(01) COMP.
035700     05  GT-PATIENTS-PROCESSED   PIC 9(07) COMP VALUE ZERO.
035800     05  GT-LIKELY-DIAGS-EMITTED PIC 9(07) COMP VALUE ZERO.
035900     05  GT-PATIENTS-NO-LIKELY   PIC 9(07) COMP VALUE ZERO.
036000
036100 01  MISC-WS-FLDS.
036200     05  WS-TRIMMED-NAME         PIC X(30).
036300     05  WS-TRIMMED-DISEASE      PIC X(30).
036400     05  WS-TOP-DISEASE-NAME     PIC X(30).
036500     05  WS-SORT-TEMP-NAME       PIC X(30).
036600     05  WS-SORT-TEMP-SCORE3     PIC 9(03)V99.
036700     05  WS-SORT-TEMP-SCORE4     PIC 9(04) COMP.
036800     05  WS-SORT-TEMP-BOOST      PIC X(01).
036900     05  WS-HOLD-SYMPTOMS.
037000         10  WS-HOLD-SYMPTOM OCCURS 10 TIMES
037100                              PIC X(30).
037200     05  WS-SORT-TEMP            PIC X(30).
037300
037400 COPY ABENDREC.
037500
037600 PROCEDURE DIVISION.
037700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
037800     PERFORM 200-PROCESS-PATIENT THRU 200-EXIT
037900             UNTIL NO-MORE-PATIENTS.
038000     PERFORM 900-CLEANUP THRU 900-EXIT.
038100     MOVE +0 TO RETURN-CODE.
038200     GOBACK.
038300
038400******************************************************************
038500* 000-SERIES - OPEN FILES, LOAD AND VALIDATE THE FOUR KNOWLEDGE- *
038600* BASE TABLES (SAME RULES AS KBLOAD - SEE THAT PROGRAM'S 200     *
038700* THRU 650 SERIES), PRIME THE FIRST PATIENT READ.                *
038800******************************************************************
038900 000-HOUSEKEEPING.
039000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039100     ADD +1 TO WS-TRACE-COUNT.
039200     DISPLAY "******** BEGIN JOB DIAGRPT ********".
039300     INITIALIZE COUNTERS-AND-ACCUMULATORS,
039400                DISEASE-TABLE-CONTROLS,
039500                SYMPTOM-TABLE-CONTROLS,
039600                ACTION-TABLE-CONTROLS,
039700                RULE-GROUP-TABLE-CONTROLS.
039800     MOVE +1 TO WS-PAGES.
039900
040000     OPEN INPUT DISEASE-FILE, SYMPTOM-FILE, ACTION-FILE,
040050                RULE-FILE, PATIENT-FILE.
040200     OPEN OUTPUT DIAGRPT-FILE, SYSOUT.
040300
040400     READ DISEASE-FILE INTO DISEASE-REC
040500         AT END MOVE "N" TO MORE-DISEASE-SW
040600     END-READ.
040700     PERFORM 990-CHECK-FILE-STATUS.
040800     PERFORM 110-LOAD-DISEASES THRU 110-EXIT
040900             UNTIL NO-MORE-DISEASES.
041000
041100     READ SYMPTOM-FILE INTO SYMPTOM-REC
041200         AT END MOVE "N" TO MORE-SYMPTOM-SW
041300     END-READ.
041400     PERFORM 990-CHECK-FILE-STATUS.
041500     PERFORM 120-LOAD-SYMPTOMS THRU 120-EXIT
041600             UNTIL NO-MORE-SYMPTOMS.
041700
041800     READ ACTION-FILE INTO ACTION-REC
041900         AT END MOVE "N" TO MORE-ACTION-SW
042000     END-READ.
042100     PERFORM 990-CHECK-FILE-STATUS.
042200     PERFORM 130-LOAD-ACTIONS THRU 130-EXIT
042300             UNTIL NO-MORE-ACTIONS.
042400
042500     READ RULE-FILE INTO RULE-REC
042600         AT END MOVE "N" TO MORE-RULE-SW
042700     END-READ.
042800     PERFORM 990-CHECK-FILE-STATUS.
042900     PERFORM 140-LOAD-RULES THRU 140-EXIT
043000             UNTIL NO-MORE-RULES.
043100
043200     PERFORM 150-DEDUPE-RULE-GROUPS THRU 150-EXIT.
043300     PERFORM 160-DROP-RULELESS-DISEASES THRU 160-EXIT.
043400
043500     READ PATIENT-FILE INTO PATIENT-REC
043600         AT END MOVE "N" TO MORE-PATIENT-SW
043700     END-READ.
043800     PERFORM 990-CHECK-FILE-STATUS.
043900
044000     IF NO-MORE-PATIENTS
044100        MOVE "EMPTY PATIENT INPUT FILE" TO ABEND-REASON
044200        GO TO 1000-ABEND-RTN.
044300 000-EXIT.
044400     EXIT.
044500
044600 110-LOAD-DISEASES.
044700     MOVE "110-LOAD-DISEASES" TO PARA-NAME.
044800     CALL "KBTRIM" USING DISEASE-NAME, WS-TRIMMED-NAME,
044900                         WS-TRIM-LTH.
045000     IF WS-TRIM-LTH > 0
045100        PERFORM 112-ADD-OR-KEEP-DISEASE.
045200
045300     READ DISEASE-FILE INTO DISEASE-REC
045400         AT END MOVE "N" TO MORE-DISEASE-SW
045500     END-READ.
045600     PERFORM 990-CHECK-FILE-STATUS.
045700 110-EXIT.
045800     EXIT.
045900
046000 112-ADD-OR-KEEP-DISEASE.
046100     SET DISX TO 1.
046200     MOVE "N" TO DISEASE-FOUND-SW.
046300     SEARCH DISEASE-TABLE-ENTRY
046400        AT END
046500           MOVE "N" TO DISEASE-FOUND-SW
046600        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-NAME
046700           MOVE "Y" TO DISEASE-FOUND-SW
046800     END-SEARCH.
046900
047000     IF DISEASE-ON-TABLE
047100        GO TO 112-EXIT.
047200
047300     IF NOT DISEASE-TABLE-FULL
047400        ADD +1 TO DISEASE-TABLE-CT
047500        MOVE DISEASE-TABLE-CT TO DISX-SAVE
047600        SET DISX TO DISX-SAVE
047700        MOVE WS-TRIMMED-NAME TO DT-DISEASE-NAME(DISX)
047800        MOVE DISEASE-DESC    TO DT-DISEASE-DESC(DISX)
047900        MOVE ZERO            TO DT-RULE-GROUP-COUNT(DISX).
048000 112-EXIT.
048100     EXIT.
048200
048300 120-LOAD-SYMPTOMS.
048400     MOVE "120-LOAD-SYMPTOMS" TO PARA-NAME.
048500     CALL "KBTRIM" USING SYMPTOM-NAME, WS-TRIMMED-NAME,
048600                         WS-TRIM-LTH.
048700     IF SYMPTOM-SEV-X NOT NUMERIC
048800        MOVE ZERO TO SYMPTOM-SEV.
048900
049000     IF WS-TRIM-LTH > 0
049100        PERFORM 122-ADD-OR-UPDATE-SYMPTOM.
049200
049300     READ SYMPTOM-FILE INTO SYMPTOM-REC
049400         AT END MOVE "N" TO MORE-SYMPTOM-SW
049500     END-READ.
049600     PERFORM 990-CHECK-FILE-STATUS.
049700 120-EXIT.
049800     EXIT.
049900
050000 122-ADD-OR-UPDATE-SYMPTOM.
050100     SET SYMX TO 1.
050200     MOVE "N" TO SYMPTOM-FOUND-SW.
050300     SEARCH SYMPTOM-TABLE-ENTRY
050400        AT END
050500           MOVE "N" TO SYMPTOM-FOUND-SW
050600        WHEN ST-SYMPTOM-NAME(SYMX) = WS-TRIMMED-NAME
050700           MOVE "Y" TO SYMPTOM-FOUND-SW
050800     END-SEARCH.
050900
051000     IF SYMPTOM-ON-TABLE
051100        MOVE SYMPTOM-SEV TO ST-SYMPTOM-SEV(SYMX)
051200        GO TO 122-EXIT.
051300
051400     IF NOT SYMPTOM-TABLE-FULL
051500        ADD +1 TO SYMPTOM-TABLE-CT
051600        MOVE SYMPTOM-TABLE-CT TO SYMX-SAVE
051700        SET SYMX TO SYMX-SAVE
051800        MOVE WS-TRIMMED-NAME TO ST-SYMPTOM-NAME(SYMX)
051900        MOVE SYMPTOM-SEV     TO ST-SYMPTOM-SEV(SYMX).
052000 122-EXIT.
052100     EXIT.
052200
052300 130-LOAD-ACTIONS.
052400     MOVE "130-LOAD-ACTIONS" TO PARA-NAME.
052500     CALL "KBTRIM" USING ACTION-DISEASE, WS-TRIMMED-DISEASE,
052600                         WS-TRIM-LTH.
052700     IF WS-TRIM-LTH = 0
052800        GO TO 130-READ-NEXT.
052900
053000     SET DISX TO 1.
053100     MOVE "N" TO DISEASE-FOUND-SW.
053200     SEARCH DISEASE-TABLE-ENTRY
053300        AT END
053400           MOVE "N" TO DISEASE-FOUND-SW
053500        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-DISEASE
053600           MOVE "Y" TO DISEASE-FOUND-SW
053700     END-SEARCH.
053800
053900     IF DISEASE-NOT-ON-TABLE
054000        GO TO 130-READ-NEXT.
054100
054200     PERFORM 132-FIND-OR-ADD-ACTION-ENTRY.
054300     PERFORM 134-APPEND-ACTION-TEXTS
054400             VARYING WS-SLOT-SUB FROM 1 BY 1
054500             UNTIL WS-SLOT-SUB > 4.
054600
054700 130-READ-NEXT.
054800     READ ACTION-FILE INTO ACTION-REC
054900         AT END MOVE "N" TO MORE-ACTION-SW
055000     END-READ.
055100     PERFORM 990-CHECK-FILE-STATUS.
055200 130-EXIT.
055300     EXIT.
055400
055500 132-FIND-OR-ADD-ACTION-ENTRY.
055600     SET ACTX TO 1.
055700     MOVE "N" TO ACTION-ENTRY-FOUND-SW.
055800     SEARCH ACTION-TABLE-ENTRY
055900        AT END
056000           MOVE "N" TO ACTION-ENTRY-FOUND-SW
056100        WHEN AT-DISEASE-NAME(ACTX) = WS-TRIMMED-DISEASE
056200           MOVE "Y" TO ACTION-ENTRY-FOUND-SW
056300     END-SEARCH.
056400
056500     IF ACTION-ENTRY-ON-TABLE
056600        GO TO 132-EXIT.
056700
056800     IF NOT ACTION-TABLE-FULL
056900        ADD +1 TO ACTION-TABLE-CT
057000        MOVE ACTION-TABLE-CT TO ACTX-SAVE
057100        SET ACTX TO ACTX-SAVE
057200        MOVE WS-TRIMMED-DISEASE TO AT-DISEASE-NAME(ACTX)
057300        MOVE ZERO TO AT-ACTION-COUNT(ACTX).
057400 132-EXIT.
057500     EXIT.
057600
057700 134-APPEND-ACTION-TEXTS.
057800     IF ACTION-TEXT(WS-SLOT-SUB) NOT = SPACES
057900        AND AT-ACTION-COUNT(ACTX) < 4
058000        ADD +1 TO AT-ACTION-COUNT(ACTX)
058100        MOVE ACTION-TEXT(WS-SLOT-SUB) TO
058200             AT-ACTION-TEXT(ACTX, AT-ACTION-COUNT(ACTX)).
058300 134-EXIT.
058400     EXIT.
058500
058600 140-LOAD-RULES.
058700     MOVE "140-LOAD-RULES" TO PARA-NAME.
058800     CALL "KBTRIM" USING RULE-DISEASE, WS-TRIMMED-DISEASE,
058900                         WS-TRIM-LTH.
059000     MOVE "Y" TO RULE-VALID-SW.
059100     MOVE ZERO TO WS-HOLD-SYMPTOM-CT.
059200
059300     IF WS-TRIM-LTH = 0
059400        MOVE "N" TO RULE-VALID-SW
059500        GO TO 140-FINISH-GROUP.
059600
059700     SET DISX TO 1.
059800     MOVE "N" TO DISEASE-FOUND-SW.
059900     SEARCH DISEASE-TABLE-ENTRY
060000        AT END
060100           MOVE "N" TO DISEASE-FOUND-SW
060200        WHEN DT-DISEASE-NAME(DISX) = WS-TRIMMED-DISEASE
060300           MOVE "Y" TO DISEASE-FOUND-SW
060400     END-SEARCH.
060500
060600     IF DISEASE-NOT-ON-TABLE
060700        MOVE "N" TO RULE-VALID-SW
060800        GO TO 140-FINISH-GROUP.
060900
061000     PERFORM 142-COLLECT-RULE-SYMPTOMS
061100             VARYING WS-SLOT-SUB FROM 1 BY 1
061200             UNTIL WS-SLOT-SUB > 10.
061300
061400     IF WS-HOLD-SYMPTOM-CT = 0
061500        MOVE "N" TO RULE-VALID-SW.
061600
061700 140-FINISH-GROUP.
061800     IF RULE-IS-VALID
061900        PERFORM 144-ADD-RULE-GROUP.
062000
062100     READ RULE-FILE INTO RULE-REC
062200         AT END MOVE "N" TO MORE-RULE-SW
062300     END-READ.
062400     PERFORM 990-CHECK-FILE-STATUS.
062500 140-EXIT.
062600     EXIT.
062700
062800 142-COLLECT-RULE-SYMPTOMS.
062900     IF RULE-SYMPTOM(WS-SLOT-SUB) = SPACES
063000        GO TO 142-EXIT.
063100
063200     CALL "KBTRIM" USING RULE-SYMPTOM(WS-SLOT-SUB),
063300                         WS-TRIMMED-NAME, WS-TRIM-LTH.
063400     IF WS-TRIM-LTH = 0
063500        GO TO 142-EXIT.
063600
063700     SET SYMX TO 1.
063800     MOVE "N" TO SYMPTOM-FOUND-SW.
063900     SEARCH SYMPTOM-TABLE-ENTRY
064000        AT END
064100           MOVE "N" TO SYMPTOM-FOUND-SW
064200        WHEN ST-SYMPTOM-NAME(SYMX) = WS-TRIMMED-NAME
064300           MOVE "Y" TO SYMPTOM-FOUND-SW
064400     END-SEARCH.
064500
064600     IF SYMPTOM-NOT-ON-TABLE
064700        MOVE "N" TO RULE-VALID-SW
064800        GO TO 142-EXIT.
064900
065000     ADD +1 TO WS-HOLD-SYMPTOM-CT.
065100     MOVE WS-TRIMMED-NAME TO
065200          WS-HOLD-SYMPTOM(WS-HOLD-SYMPTOM-CT).
065300 142-EXIT.
065400     EXIT.
065500
065600 144-ADD-RULE-GROUP.
065700     IF RULE-GROUP-TABLE-FULL
065800        GO TO 144-EXIT.
065900
066000     ADD +1 TO RULE-GROUP-CT.
066100     SET RGX TO RULE-GROUP-CT.
066200     MOVE WS-TRIMMED-DISEASE TO RG-DISEASE-NAME(RGX).
066300     MOVE WS-HOLD-SYMPTOM-CT TO RG-SYMPTOM-COUNT(RGX).
066400     MOVE "Y" TO RG-KEPT-IND(RGX).
066500     PERFORM 146-MOVE-HOLD-SYMPTOMS
066600             VARYING WS-SLOT-SUB FROM 1 BY 1
066700             UNTIL WS-SLOT-SUB > 10.
066800 144-EXIT.
066900     EXIT.
067000
067100 146-MOVE-HOLD-SYMPTOMS.
067200     IF WS-SLOT-SUB <= WS-HOLD-SYMPTOM-CT
067300        MOVE WS-HOLD-SYMPTOM(WS-SLOT-SUB) TO
067400             RG-SYMPTOM(RGX, WS-SLOT-SUB)
067500     ELSE
067600        MOVE SPACES TO RG-SYMPTOM(RGX, WS-SLOT-SUB).
067700 146-EXIT.
067800     EXIT.
067900
068000******************************************************************
068100* 150-SERIES - DEDUPLICATE CONDITION GROUPS PER DISEASE, SAME    *
068200* SORT-AND-COMPARE RULE AS KBLOAD'S 600-SERIES.                 *
068300******************************************************************
068400 150-DEDUPE-RULE-GROUPS.
068500     MOVE "150-DEDUPE-RULE-GROUPS" TO PARA-NAME.
068600     PERFORM 152-DEDUPE-ONE-GROUP
068700             VARYING RGX-OUTER FROM 1 BY 1
068800             UNTIL RGX-OUTER > RULE-GROUP-CT.
068900 150-EXIT.
069000     EXIT.
069100
069200 152-DEDUPE-ONE-GROUP.
069300     SET RGX TO RGX-OUTER.
069400     MOVE "N" TO DUPLICATE-FOUND-SW.
069500
069600     IF RGX-OUTER = 1
069700        GO TO 152-EXIT.
069800
069900     PERFORM 154-SORT-GROUP-SYMPTOMS.
070000     PERFORM 156-COMPARE-TO-EARLIER-GROUP
070100             VARYING RGX-INNER FROM 1 BY 1
070200             UNTIL RGX-INNER >= RGX-OUTER
070300                OR GROUP-IS-DUPLICATE.
070400
070500     IF GROUP-IS-DUPLICATE
070600        SET RGX TO RGX-OUTER
070700        MOVE "N" TO RG-KEPT-IND(RGX).
070800 152-EXIT.
070900     EXIT.
071000
071100 154-SORT-GROUP-SYMPTOMS.
071200     SET RGX TO RGX-OUTER.
071300     PERFORM 155-COPY-SYMPTOM-TO-HOLD
071400             VARYING WS-SORT-SUB1 FROM 1 BY 1
071500             UNTIL WS-SORT-SUB1 > 10.
071600     PERFORM 158-BUBBLE-ONE-PASS
071700             VARYING WS-SORT-SUB1 FROM 1 BY 1
071800             UNTIL WS-SORT-SUB1 > 9.
071900 154-EXIT.
072000     EXIT.
072100
072200 155-COPY-SYMPTOM-TO-HOLD.
072300     MOVE RG-SYMPTOM(RGX, WS-SORT-SUB1) TO
072400          WS-HOLD-SYMPTOM(WS-SORT-SUB1).
072500 155-EXIT.
072600     EXIT.
072700
072800 156-COMPARE-TO-EARLIER-GROUP.
072900     MOVE "N" TO DUPLICATE-FOUND-SW.
073000
073100     IF RG-DISEASE-NAME(RGX-INNER) NOT =
073120        RG-DISEASE-NAME(RGX-OUTER)
073200        GO TO 156-EXIT.
073300     IF NOT RG-KEPT(RGX-INNER)
073400        GO TO 156-EXIT.
073500     IF RG-SYMPTOM-COUNT(RGX-INNER) NOT =
073520        RG-SYMPTOM-COUNT(RGX-OUTER)
073600        GO TO 156-EXIT.
073700
073800     MOVE "Y" TO WS-SAME-SET-SW.
073900     PERFORM 157-COMPARE-ONE-SORTED-SYMPTOM
074000             VARYING WS-COMPARE-SUB FROM 1 BY 1
074100             UNTIL WS-COMPARE-SUB > RG-SYMPTOM-COUNT(RGX-OUTER)
074200                OR NOT-SAME-SET.
074300
074400     IF SAME-SYMPTOM-SET
074500        MOVE "Y" TO DUPLICATE-FOUND-SW.
074600 156-EXIT.
074700     EXIT.
074800
074900 157-COMPARE-ONE-SORTED-SYMPTOM.
075000     SET RGX TO RGX-INNER.
075100     PERFORM 155-COPY-SYMPTOM-TO-HOLD
075200             VARYING WS-SORT-SUB1 FROM 1 BY 1
075300             UNTIL WS-SORT-SUB1 > 10.
075400     MOVE WS-HOLD-SYMPTOM(WS-COMPARE-SUB) TO WS-SORT-TEMP-NAME.
075500     PERFORM 158-BUBBLE-ONE-PASS
075600             VARYING WS-SORT-SUB1 FROM 1 BY 1
075700             UNTIL WS-SORT-SUB1 > 9.
075800
075900     SET RGX TO RGX-OUTER.
076000     PERFORM 155-COPY-SYMPTOM-TO-HOLD
076100             VARYING WS-SORT-SUB1 FROM 1 BY 1
076200             UNTIL WS-SORT-SUB1 > 10.
076300     PERFORM 158-BUBBLE-ONE-PASS
076400             VARYING WS-SORT-SUB1 FROM 1 BY 1
076500             UNTIL WS-SORT-SUB1 > 9.
076600
076700     IF WS-HOLD-SYMPTOM(WS-COMPARE-SUB) NOT = WS-SORT-TEMP-NAME
076800        MOVE "N" TO WS-SAME-SET-SW.
076900 157-EXIT.
077000     EXIT.
077100
077200 158-BUBBLE-ONE-PASS.
077300     PERFORM 159-BUBBLE-COMPARE
077400             VARYING WS-SORT-SUB2 FROM 1 BY 1
077500             UNTIL WS-SORT-SUB2 > (10 - WS-SORT-SUB1).
077600 158-EXIT.
077700     EXIT.
077800
077900 159-BUBBLE-COMPARE.
078000     IF WS-HOLD-SYMPTOM(WS-SORT-SUB2) <
078100        WS-HOLD-SYMPTOM(WS-SORT-SUB2 + 1)
078200        GO TO 159-EXIT.
078300
078400     MOVE WS-HOLD-SYMPTOM(WS-SORT-SUB2)     TO WS-SORT-TEMP.
078500     MOVE WS-HOLD-SYMPTOM(WS-SORT-SUB2 + 1)
078600          TO WS-HOLD-SYMPTOM(WS-SORT-SUB2).
078700     MOVE WS-SORT-TEMP
078800          TO WS-HOLD-SYMPTOM(WS-SORT-SUB2 + 1).
078900 159-EXIT.
079000     EXIT.
079100
079200 160-DROP-RULELESS-DISEASES.
079300     MOVE "160-DROP-RULELESS-DISEASES" TO PARA-NAME.
079400     PERFORM 162-COUNT-ONE-DISEASE-GROUPS
079500             VARYING DISX-SAVE FROM 1 BY 1
079600             UNTIL DISX-SAVE > DISEASE-TABLE-CT.
079700 160-EXIT.
079800     EXIT.
079900
080000 162-COUNT-ONE-DISEASE-GROUPS.
080100     SET DISX TO DISX-SAVE.
080200     MOVE ZERO TO DT-RULE-GROUP-COUNT(DISX).
080300     PERFORM 164-TALLY-ONE-GROUP
080400             VARYING RGX-OUTER FROM 1 BY 1
080500             UNTIL RGX-OUTER > RULE-GROUP-CT.
080600 162-EXIT.
080700     EXIT.
080800
080900 164-TALLY-ONE-GROUP.
081000     SET RGX TO RGX-OUTER.
081100     IF RG-KEPT(RGX)
081200        AND RG-DISEASE-NAME(RGX) = DT-DISEASE-NAME(DISX)
081300        ADD +1 TO DT-RULE-GROUP-COUNT(DISX).
081400 164-EXIT.
081500     EXIT.
081600
081700******************************************************************
081800* 200-SERIES - ONE PATIENT REQUEST PER RECORD.  NO MATCHING      *
081900* SECOND FILE - UNLIKE THE OLD PATLIST JOB, THIS REQUEST RECORD  *
082000* CARRIES ALL TEN POSSIBLE SYMPTOM SLOTS ITSELF.                 *
082100******************************************************************
082200 200-PROCESS-PATIENT.
082300     MOVE "200-PROCESS-PATIENT" TO PARA-NAME.
082400     PERFORM 210-BUILD-REPORTED-SET THRU 210-EXIT.
082500     PERFORM 300-DIAGNOSE-ALL-DISEASES THRU 300-EXIT.
082600     PERFORM 350-SORT-DIAGNOSIS-TABLE THRU 350-EXIT.
082700     PERFORM 400-PREDICT-SYMPTOMS THRU 400-EXIT.
082800     PERFORM 700-WRITE-PATIENT-SECTION THRU 700-EXIT.
082900     ADD +1 TO GT-PATIENTS-PROCESSED.
083000
083100     READ PATIENT-FILE INTO PATIENT-REC
083200         AT END MOVE "N" TO MORE-PATIENT-SW
083300     END-READ.
083400     PERFORM 990-CHECK-FILE-STATUS.
083500 200-EXIT.
083600     EXIT.
083700
083800 210-BUILD-REPORTED-SET.
083900     MOVE "210-BUILD-REPORTED-SET" TO PARA-NAME.
084000     MOVE ZERO TO REPORTED-SYMPTOM-CT.
084100     PERFORM 220-ADD-ONE-REPORTED-SYMPTOM
084200             VARYING WS-SLOT-SUB FROM 1 BY 1
084300             UNTIL WS-SLOT-SUB > 10.
084400 210-EXIT.
084500     EXIT.
084600
084700 220-ADD-ONE-REPORTED-SYMPTOM.
084800     IF PATIENT-SYMPTOM(WS-SLOT-SUB) = SPACES
084900        GO TO 220-EXIT.
085000
085100     CALL "KBTRIM" USING PATIENT-SYMPTOM(WS-SLOT-SUB),
085200                         WS-TRIMMED-NAME, WS-TRIM-LTH.
085300     IF WS-TRIM-LTH = 0
085400        GO TO 220-EXIT.
085500
085600     SET RPSX TO 1.
085700     MOVE "N" TO REPORTED-FOUND-SW.
085800     SEARCH REPORTED-SYMPTOM-ENTRY
085900        AT END
086000           MOVE "N" TO REPORTED-FOUND-SW
086100        WHEN RPS-NAME(RPSX) = WS-TRIMMED-NAME
086200           MOVE "Y" TO REPORTED-FOUND-SW
086300     END-SEARCH.
086400
086500***  DUPLICATE SYMPTOMS IN THE REQUEST HAVE NO EXTRA EFFECT.
086600     IF SYMPTOM-IS-REPORTED
086700        GO TO 220-EXIT.
086800
086900     IF REPORTED-SYMPTOM-CT < 10
087000        ADD +1 TO REPORTED-SYMPTOM-CT
087100        SET RPSX TO REPORTED-SYMPTOM-CT
087200        MOVE WS-TRIMMED-NAME TO RPS-NAME(RPSX)
087300        PERFORM 230-BAND-ONE-SYMPTOM.
087400 220-EXIT.
087500     EXIT.
087600
087700 230-BAND-ONE-SYMPTOM.
087800     SET SYMX TO 1.
087900     MOVE "N" TO SYMPTOM-FOUND-SW.
088000     SEARCH SYMPTOM-TABLE-ENTRY
088100        AT END
088200           MOVE "N" TO SYMPTOM-FOUND-SW
088300        WHEN ST-SYMPTOM-NAME(SYMX) = WS-TRIMMED-NAME
088400           MOVE "Y" TO SYMPTOM-FOUND-SW
088500     END-SEARCH.
088600
088700     IF SYMPTOM-ON-TABLE
088800        MOVE "Y" TO SB-FOUND-SW
088900        MOVE ST-SYMPTOM-SEV(SYMX) TO SB-SEVERITY
089000     ELSE
089100        MOVE "N" TO SB-FOUND-SW
089200        MOVE ZERO TO SB-SEVERITY.
089300
089400     CALL "SEVBAND" USING SB-SEVERITY, SB-FOUND-SW, SB-BAND.
089500     MOVE SB-BAND TO RPS-SEVERITY-BAND(RPSX).
089600 230-EXIT.
089700     EXIT.
089800
089900******************************************************************
090000* 300-SERIES - DIAGNOSE.  FOR EACH DISEASE WITH AT LEAST ONE     *
090100* SURVIVING RULE GROUP, FIND ITS BEST-MATCHING GROUP AND SCORE.  *
090200******************************************************************
090300 300-DIAGNOSE-ALL-DISEASES.
090400     MOVE "300-DIAGNOSE-ALL-DISEASES" TO PARA-NAME.
090500     MOVE ZERO TO DIAG-WORK-CT.
090600     PERFORM 310-DIAGNOSE-ONE-DISEASE
090700             VARYING DISX FROM 1 BY 1
090800             UNTIL DISX > DISEASE-TABLE-CT.
090900 300-EXIT.
091000     EXIT.
091100
091200 310-DIAGNOSE-ONE-DISEASE.
091300     IF DT-RULE-GROUP-COUNT(DISX) = 0
091400        GO TO 310-EXIT.
091500
091600     MOVE ZERO TO WS-BEST-MATCHED, WS-BEST-SIZE.
091700     PERFORM 320-CHECK-ONE-RULE-GROUP
091800             VARYING RGX FROM 1 BY 1
091900             UNTIL RGX > RULE-GROUP-CT.
092000
092100     IF WS-BEST-MATCHED > 0
092200        PERFORM 330-ADD-DIAGNOSIS-ENTRY.
092300 310-EXIT.
092400     EXIT.
092500
092600 320-CHECK-ONE-RULE-GROUP.
092700     IF RG-DISEASE-NAME(RGX) NOT = DT-DISEASE-NAME(DISX)
092800        OR NOT RG-KEPT(RGX)
092900        GO TO 320-EXIT.
093000
093100     PERFORM 325-COUNT-MATCHED-SYMPTOMS.
093200
093300     IF WS-GROUP-MATCHED > WS-BEST-MATCHED
093400        MOVE WS-GROUP-MATCHED TO WS-BEST-MATCHED
093500        MOVE RG-SYMPTOM-COUNT(RGX) TO WS-BEST-SIZE.
093600 320-EXIT.
093700     EXIT.
093800
093900 325-COUNT-MATCHED-SYMPTOMS.
094000     MOVE ZERO TO WS-GROUP-MATCHED.
094100     PERFORM 327-CHECK-ONE-GROUP-SYMPTOM
094200             VARYING WS-SLOT-SUB FROM 1 BY 1
094300             UNTIL WS-SLOT-SUB > RG-SYMPTOM-COUNT(RGX).
094400 325-EXIT.
094500     EXIT.
094600
094700 327-CHECK-ONE-GROUP-SYMPTOM.
094800     SET RPSX TO 1.
094900     MOVE "N" TO REPORTED-FOUND-SW.
095000     SEARCH REPORTED-SYMPTOM-ENTRY
095100        AT END
095200           MOVE "N" TO REPORTED-FOUND-SW
095300        WHEN RPS-NAME(RPSX) = RG-SYMPTOM(RGX, WS-SLOT-SUB)
095400           MOVE "Y" TO REPORTED-FOUND-SW
095500     END-SEARCH.
095600
095700     IF SYMPTOM-IS-REPORTED
095800        ADD +1 TO WS-GROUP-MATCHED.
095900 327-EXIT.
096000     EXIT.
096100
096200 330-ADD-DIAGNOSIS-ENTRY.
096300     IF DIAG-WORK-CT >= 300
096400        GO TO 330-EXIT.
096500
096600     ADD +1 TO DIAG-WORK-CT.
096700     SET DGX TO DIAG-WORK-CT.
096800     MOVE DT-DISEASE-NAME(DISX) TO DW-DISEASE-NAME(DGX).
096900
097000     MOVE "C" TO SA-SCORE-TYPE-SW.
097100     MOVE WS-BEST-MATCHED TO SA-MATCHED-COUNT.
097200     MOVE WS-BEST-SIZE    TO SA-GROUP-SIZE.
097300     CALL "SCOREALC" USING SCOREALC-PARMS, SA-RETURN-CD.
097400     MOVE SA-COVERAGE-SCORE-OUT TO DW-SCORE(DGX).
097500 330-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900* 350-SERIES - STABLE DESCENDING SORT OF THE DIAGNOSIS TABLE BY  *
098000* SCORE.  A STRAIGHT INSERTION SORT - NEVER MORE THAN 300 ROWS - *
098100* IS STABLE BY CONSTRUCTION BECAUSE WE ONLY MOVE AN ENTRY PAST   *
098200* ANOTHER WHEN ITS SCORE IS STRICTLY HIGHER.                     *
098300******************************************************************
098400 350-SORT-DIAGNOSIS-TABLE.
098500     MOVE "350-SORT-DIAGNOSIS-TABLE" TO PARA-NAME.
098600     IF DIAG-WORK-CT < 2
098700        GO TO 350-EXIT.
098800
098900     PERFORM 352-INSERT-ONE-DIAGNOSIS
099000             VARYING WS-SORT-SUB1 FROM 2 BY 1
099100             UNTIL WS-SORT-SUB1 > DIAG-WORK-CT.
099200 350-EXIT.
099300     EXIT.
099400
099500 352-INSERT-ONE-DIAGNOSIS.
099600     SET DGX TO WS-SORT-SUB1.
099700     MOVE DW-DISEASE-NAME(DGX) TO WS-SORT-TEMP-NAME.
099800     MOVE DW-SCORE(DGX)        TO WS-SORT-TEMP-SCORE3.
099900     MOVE WS-SORT-SUB1 TO WS-SORT-SUB2.
100000
100100     PERFORM 354-SHIFT-ONE-DIAGNOSIS
100200             UNTIL WS-SORT-SUB2 = 1
100300                OR WS-SORT-TEMP-SCORE3
100400                   NOT > DW-SCORE(WS-SORT-SUB2 - 1).
100500
100600     SET DGX TO WS-SORT-SUB2.
100700     MOVE WS-SORT-TEMP-NAME   TO DW-DISEASE-NAME(DGX).
100800     MOVE WS-SORT-TEMP-SCORE3 TO DW-SCORE(DGX).
100900 352-EXIT.
101000     EXIT.
101100
101200 354-SHIFT-ONE-DIAGNOSIS.
101300     SET DGX TO WS-SORT-SUB2.
101400     MOVE DW-DISEASE-NAME(WS-SORT-SUB2 - 1)
101420        TO DW-DISEASE-NAME(DGX).
101500     MOVE DW-SCORE(WS-SORT-SUB2 - 1)        TO DW-SCORE(DGX).
101600     SUBTRACT 1 FROM WS-SORT-SUB2.
101700 354-EXIT.
101800     EXIT.
101900
102000******************************************************************
102100* 400-SERIES - PREDICT.  TOP-5 DISEASES' RULE GROUPS DONATE A    *
102200* BASE COUNT FOR EVERY UNREPORTED SYMPTOM; THE #1 DISEASE'S OWN  *
102300* SYMPTOMS GET A ONE-TIME BOOST OF 10.                          *
102400******************************************************************
102500 400-PREDICT-SYMPTOMS.
102600     MOVE "400-PREDICT-SYMPTOMS" TO PARA-NAME.
102700     MOVE ZERO TO PRED-WORK-CT.
102800
102900     IF DIAG-WORK-CT = 0
103000        GO TO 400-EXIT.
103100
103200     MOVE DIAG-WORK-CT TO WS-TOP-5-LIMIT.
103300     IF WS-TOP-5-LIMIT > 5
103400        MOVE 5 TO WS-TOP-5-LIMIT.
103500
103600     SET DGX TO 1.
103700     MOVE DW-DISEASE-NAME(DGX) TO WS-TOP-DISEASE-NAME.
103800
103900     PERFORM 410-ACCUMULATE-ONE-TOP-DISEASE
104000             VARYING WS-SORT-SUB1 FROM 1 BY 1
104100             UNTIL WS-SORT-SUB1 > WS-TOP-5-LIMIT.
104200
104300     PERFORM 450-APPLY-TOP-DISEASE-BOOST
104400             VARYING RGX FROM 1 BY 1
104500             UNTIL RGX > RULE-GROUP-CT.
104600
104700     PERFORM 460-SORT-PREDICT-TABLE THRU 460-EXIT.
104800 400-EXIT.
104900     EXIT.
105000
105100 410-ACCUMULATE-ONE-TOP-DISEASE.
105200     SET DGX TO WS-SORT-SUB1.
105300     MOVE DW-DISEASE-NAME(DGX) TO WS-TRIMMED-DISEASE.
105400
105500     PERFORM 420-ACCUMULATE-ONE-RULE-GROUP
105600             VARYING RGX FROM 1 BY 1
105700             UNTIL RGX > RULE-GROUP-CT.
105800 410-EXIT.
105900     EXIT.
106000
106100 420-ACCUMULATE-ONE-RULE-GROUP.
106200     IF RG-DISEASE-NAME(RGX) NOT = WS-TRIMMED-DISEASE
106300        OR NOT RG-KEPT(RGX)
106400        GO TO 420-EXIT.
106500
106600     PERFORM 430-ACCUMULATE-ONE-SYMPTOM
106700             VARYING WS-SLOT-SUB FROM 1 BY 1
106800             UNTIL WS-SLOT-SUB > RG-SYMPTOM-COUNT(RGX).
106900 420-EXIT.
107000     EXIT.
107100
107200 430-ACCUMULATE-ONE-SYMPTOM.
107300     SET RPSX TO 1.
107400     MOVE "N" TO REPORTED-FOUND-SW.
107500     SEARCH REPORTED-SYMPTOM-ENTRY
107600        AT END
107700           MOVE "N" TO REPORTED-FOUND-SW
107800        WHEN RPS-NAME(RPSX) = RG-SYMPTOM(RGX, WS-SLOT-SUB)
107900           MOVE "Y" TO REPORTED-FOUND-SW
108000     END-SEARCH.
108100
108200***  REPORTED SYMPTOMS NEVER BECOME PREDICTIONS.
108300     IF SYMPTOM-IS-REPORTED
108400        GO TO 430-EXIT.
108500
108600     PERFORM 440-FIND-OR-ADD-PREDICT-ENTRY.
108700 430-EXIT.
108800     EXIT.
108900
109000 440-FIND-OR-ADD-PREDICT-ENTRY.
109100     SET PRX TO 1.
109200     MOVE "N" TO WS-PRED-ENTRY-FOUND-SW.
109300     SEARCH PRED-WORK-ENTRY
109400        AT END
109500           MOVE "N" TO WS-PRED-ENTRY-FOUND-SW
109600        WHEN PW-SYMPTOM-NAME(PRX) = RG-SYMPTOM(RGX, WS-SLOT-SUB)
109700           MOVE "Y" TO WS-PRED-ENTRY-FOUND-SW
109800     END-SEARCH.
109900
110000     IF PRED-ENTRY-ON-TABLE
110100        ADD +1 TO PW-SCORE(PRX)
110200        GO TO 440-EXIT.
110300
110400     IF PRED-WORK-CT < 500
110500        ADD +1 TO PRED-WORK-CT
110600        SET PRX TO PRED-WORK-CT
110700        MOVE RG-SYMPTOM(RGX, WS-SLOT-SUB) TO PW-SYMPTOM-NAME(PRX)
110800        MOVE 1 TO PW-SCORE(PRX)
110900        MOVE "N" TO PW-BOOST-GIVEN-SW(PRX).
111000 440-EXIT.
111100     EXIT.
111200
111300 450-APPLY-TOP-DISEASE-BOOST.
111400     IF RG-DISEASE-NAME(RGX) NOT = WS-TOP-DISEASE-NAME
111500        OR NOT RG-KEPT(RGX)
111600        GO TO 450-EXIT.
111700
111800     PERFORM 452-BOOST-ONE-SYMPTOM
111900             VARYING WS-SLOT-SUB FROM 1 BY 1
112000             UNTIL WS-SLOT-SUB > RG-SYMPTOM-COUNT(RGX).
112100 450-EXIT.
112200     EXIT.
112300
112400 452-BOOST-ONE-SYMPTOM.
112500     SET PRX TO 1.
112600     MOVE "N" TO WS-PRED-ENTRY-FOUND-SW.
112700     SEARCH PRED-WORK-ENTRY
112800        AT END
112900           MOVE "N" TO WS-PRED-ENTRY-FOUND-SW
113000        WHEN PW-SYMPTOM-NAME(PRX) = RG-SYMPTOM(RGX, WS-SLOT-SUB)
113100           MOVE "Y" TO WS-PRED-ENTRY-FOUND-SW
113200     END-SEARCH.
113300
113400     IF PRED-ENTRY-NOT-ON-TABLE
113500        GO TO 452-EXIT.
113600     IF PW-BOOSTED(PRX)
113700        GO TO 452-EXIT.
113800
113900     MOVE "P" TO SA-SCORE-TYPE-SW.
114000     MOVE PW-SCORE(PRX)     TO SA-BASE-COUNT.
114100     MOVE "Y"               TO SA-BOOST-APPLIED-SW.
114200     CALL "SCOREALC" USING SCOREALC-PARMS, SA-RETURN-CD.
114300     MOVE SA-PREDICT-SCORE-OUT TO PW-SCORE(PRX).
114400     MOVE "Y" TO PW-BOOST-GIVEN-SW(PRX).
114500 452-EXIT.
114600     EXIT.
114700
114800 460-SORT-PREDICT-TABLE.
114900     MOVE "460-SORT-PREDICT-TABLE" TO PARA-NAME.
115000     IF PRED-WORK-CT < 2
115100        GO TO 460-EXIT.
115200
115300     PERFORM 462-INSERT-ONE-PREDICTION
115400             VARYING WS-SORT-SUB1 FROM 2 BY 1
115500             UNTIL WS-SORT-SUB1 > PRED-WORK-CT.
115600 460-EXIT.
115700     EXIT.
115800
115900 462-INSERT-ONE-PREDICTION.
116000     SET PRX TO WS-SORT-SUB1.
116100     MOVE PW-SYMPTOM-NAME(PRX) TO WS-SORT-TEMP-NAME.
116200     MOVE PW-SCORE(PRX)        TO WS-SORT-TEMP-SCORE4.
116300     MOVE WS-SORT-SUB1 TO WS-SORT-SUB2.
116400
116500     PERFORM 464-SHIFT-ONE-PREDICTION
116600             UNTIL WS-SORT-SUB2 = 1
116700                OR WS-SORT-TEMP-SCORE4
116800                   NOT > PW-SCORE(WS-SORT-SUB2 - 1).
116900
117000     SET PRX TO WS-SORT-SUB2.
117100     MOVE WS-SORT-TEMP-NAME   TO PW-SYMPTOM-NAME(PRX).
117200     MOVE WS-SORT-TEMP-SCORE4 TO PW-SCORE(PRX).
117300 462-EXIT.
117400     EXIT.
117500
117600 464-SHIFT-ONE-PREDICTION.
117700     SET PRX TO WS-SORT-SUB2.
117800     MOVE PW-SYMPTOM-NAME(WS-SORT-SUB2 - 1)
117820        TO PW-SYMPTOM-NAME(PRX).
117900     MOVE PW-SCORE(WS-SORT-SUB2 - 1)         TO PW-SCORE(PRX).
118000     SUBTRACT 1 FROM WS-SORT-SUB2.
118100 464-EXIT.
118200     EXIT.
118300
118400******************************************************************
118500* 700-SERIES - PRINT ONE PATIENT'S SECTION OF THE REPORT.        *
118600******************************************************************
118700 700-WRITE-PATIENT-SECTION.
118800     MOVE "700-WRITE-PATIENT-SECTION" TO PARA-NAME.
118900     IF WS-LINES = 0 OR WS-LINES > 50
119000        PERFORM 710-WRITE-PAGE-HDR THRU 710-EXIT.
119100
119200     MOVE PATIENT-ID TO PAT-ID-O.
119300     WRITE RPT-REC FROM WS-PATIENT-HDR-REC
119400         AFTER ADVANCING 2.
119500     ADD +1 TO WS-LINES.
119600
119700     PERFORM 720-WRITE-SYMPTOM-SECTION THRU 720-EXIT.
119800     PERFORM 730-WRITE-LIKELY-DISEASES THRU 730-EXIT.
119900     PERFORM 740-WRITE-TOP-DETAIL      THRU 740-EXIT.
120000     PERFORM 750-WRITE-PREDICT-SECTION THRU 750-EXIT.
120100 700-EXIT.
120200     EXIT.
120300
120400 710-WRITE-PAGE-HDR.
120500     MOVE WS-PAGES TO PAGE-NBR-O.
120600     WRITE RPT-REC FROM WS-HDR-REC
120700         AFTER ADVANCING NEXT-PAGE.
120800     ADD +1 TO WS-PAGES.
120900     MOVE ZERO TO WS-LINES.
121000 710-EXIT.
121100     EXIT.
121200
121300 720-WRITE-SYMPTOM-SECTION.
121400     MOVE "REPORTED SYMPTOMS:" TO SECTION-TITLE-O.
121500     WRITE RPT-REC FROM WS-SECTION-HDR-REC
121600         AFTER ADVANCING 1.
121700     ADD +1 TO WS-LINES.
121800
121900     PERFORM 722-WRITE-ONE-SYMPTOM-LINE
122000             VARYING RPSX FROM 1 BY 1
122100             UNTIL RPSX > REPORTED-SYMPTOM-CT.
122200 720-EXIT.
122300     EXIT.
122400
122500 722-WRITE-ONE-SYMPTOM-LINE.
122600     MOVE RPS-NAME(RPSX)          TO SYM-NAME-O.
122700     MOVE RPS-SEVERITY-BAND(RPSX) TO SYM-SEV-BAND-O.
122800     WRITE RPT-REC FROM WS-SYMPTOM-DETAIL-REC
122900         AFTER ADVANCING 1.
123000     ADD +1 TO WS-LINES.
123100 722-EXIT.
123200     EXIT.
123300
123400 730-WRITE-LIKELY-DISEASES.
123500     MOVE "LIKELY DISEASES (SCORE >= 50.00 PCT):" TO
123600          SECTION-TITLE-O.
123700     WRITE RPT-REC FROM WS-SECTION-HDR-REC
123800         AFTER ADVANCING 1.
123900     ADD +1 TO WS-LINES.
124000
124100     MOVE "N" TO LIKELY-DISEASE-SW.
124200     PERFORM 732-WRITE-ONE-LIKELY-DISEASE
124300             VARYING DGX FROM 1 BY 1
124400             UNTIL DGX > DIAG-WORK-CT.
124500
124600     IF NO-LIKELY-DISEASE-FOUND
124700        ADD +1 TO GT-PATIENTS-NO-LIKELY
124800        MOVE "NO LIKELY DISEASE IDENTIFIED" TO MESSAGE-TEXT-O
124900        WRITE RPT-REC FROM WS-MESSAGE-REC
125000            AFTER ADVANCING 1
125100        ADD +1 TO WS-LINES.
125200 730-EXIT.
125300     EXIT.
125400
125500 732-WRITE-ONE-LIKELY-DISEASE.
125600     IF DW-SCORE(DGX) < 50.00
125700        GO TO 732-EXIT.
125800
125900     MOVE DW-DISEASE-NAME(DGX) TO DIS-NAME-O.
126000     MOVE DW-SCORE(DGX)        TO DIS-SCORE-O.
126100     WRITE RPT-REC FROM WS-DISEASE-DETAIL-REC
126200         AFTER ADVANCING 1.
126300     ADD +1 TO WS-LINES.
126400     ADD +1 TO GT-LIKELY-DIAGS-EMITTED.
126500     MOVE "Y" TO LIKELY-DISEASE-SW.
126600 732-EXIT.
126700     EXIT.
126800
126900 740-WRITE-TOP-DETAIL.
127000     IF DIAG-WORK-CT = 0
127100        GO TO 740-EXIT.
127200     IF DW-SCORE(1) < 50.00
127300        GO TO 740-EXIT.
127400
127500     SET DGX TO 1.
127600     MOVE DW-DISEASE-NAME(DGX) TO TOP-DIS-NAME-O.
127700     WRITE RPT-REC FROM WS-TOP-DIAG-HDR-REC
127800         AFTER ADVANCING 1.
127900     ADD +1 TO WS-LINES.
128000
128100     PERFORM 742-FIND-DISEASE-ENTRY.
128200     IF DISEASE-ON-TABLE AND DT-DISEASE-DESC(DISX) NOT = SPACES
128300        MOVE DT-DISEASE-DESC(DISX)(1:115) TO DESC-TEXT-O
128400     ELSE
128500        MOVE "NOT AVAILABLE" TO DESC-TEXT-O.
128600     WRITE RPT-REC FROM WS-DESC-DETAIL-REC
128700         AFTER ADVANCING 1.
128800     ADD +1 TO WS-LINES.
128900
129000     MOVE ZERO TO WS-ACTIONS-PRINTED.
129100     PERFORM 744-FIND-ACTION-ENTRY.
129200     IF ACTION-ENTRY-ON-TABLE
129300        PERFORM 746-WRITE-ONE-ACTION-LINE
129400                VARYING WS-SLOT-SUB FROM 1 BY 1
129500                UNTIL WS-SLOT-SUB > AT-ACTION-COUNT(ACTX).
129600
129700     IF WS-ACTIONS-PRINTED = 0
129800        MOVE "NOT AVAILABLE" TO ACTION-TEXT-O
129900        WRITE RPT-REC FROM WS-ACTION-DETAIL-REC
130000            AFTER ADVANCING 1
130100        ADD +1 TO WS-LINES.
130200 740-EXIT.
130300     EXIT.
130400
130500 742-FIND-DISEASE-ENTRY.
130600     SET DISX TO 1.
130700     MOVE "N" TO DISEASE-FOUND-SW.
130800     SEARCH DISEASE-TABLE-ENTRY
130900        AT END
131000           MOVE "N" TO DISEASE-FOUND-SW
131100        WHEN DT-DISEASE-NAME(DISX) = TOP-DIS-NAME-O
131200           MOVE "Y" TO DISEASE-FOUND-SW
131300     END-SEARCH.
131400 742-EXIT.
131500     EXIT.
131600
131700 744-FIND-ACTION-ENTRY.
131800     SET ACTX TO 1.
131900     MOVE "N" TO ACTION-ENTRY-FOUND-SW.
132000     SEARCH ACTION-TABLE-ENTRY
132100        AT END
132200           MOVE "N" TO ACTION-ENTRY-FOUND-SW
132300        WHEN AT-DISEASE-NAME(ACTX) = TOP-DIS-NAME-O
132400           MOVE "Y" TO ACTION-ENTRY-FOUND-SW
132500     END-SEARCH.
132600 744-EXIT.
132700     EXIT.
132800
132900 746-WRITE-ONE-ACTION-LINE.
133000     MOVE AT-ACTION-TEXT(ACTX, WS-SLOT-SUB) TO ACTION-TEXT-O.
133100     WRITE RPT-REC FROM WS-ACTION-DETAIL-REC
133200         AFTER ADVANCING 1.
133300     ADD +1 TO WS-LINES.
133400     ADD +1 TO WS-ACTIONS-PRINTED.
133500 746-EXIT.
133600     EXIT.
133700
133800 750-WRITE-PREDICT-SECTION.
133900     MOVE "SUGGESTED ADDITIONAL SYMPTOMS (TOP 10):" TO
134000          SECTION-TITLE-O.
134100     WRITE RPT-REC FROM WS-SECTION-HDR-REC
134200         AFTER ADVANCING 1.
134300     ADD +1 TO WS-LINES.
134400
134500     IF PRED-WORK-CT = 0
134600        MOVE "NO SUGGESTED SYMPTOMS AVAILABLE" TO MESSAGE-TEXT-O
134700        WRITE RPT-REC FROM WS-MESSAGE-REC
134800            AFTER ADVANCING 1
134900        ADD +1 TO WS-LINES
135000        GO TO 750-EXIT.
135100
135200     MOVE PRED-WORK-CT TO WS-TOP-10-PRINTED.
135300     IF WS-TOP-10-PRINTED > 10
135400        MOVE 10 TO WS-TOP-10-PRINTED.
135500
135600     PERFORM 752-WRITE-ONE-PREDICT-LINE
135700             VARYING PRX FROM 1 BY 1
135800             UNTIL PRX > WS-TOP-10-PRINTED.
135900 750-EXIT.
136000     EXIT.
136100
136200 752-WRITE-ONE-PREDICT-LINE.
136300     MOVE PW-SYMPTOM-NAME(PRX) TO PRED-NAME-O.
136400     MOVE PW-SCORE(PRX)        TO PRED-SCORE-O.
136500     WRITE RPT-REC FROM WS-PREDICT-DETAIL-REC
136600         AFTER ADVANCING 1.
136700     ADD +1 TO WS-LINES.
136800 752-EXIT.
136900     EXIT.
137000
137100 990-CHECK-FILE-STATUS.
137200     MOVE "990-CHECK-FILE-STATUS" TO PARA-NAME.
137300     MOVE "N" TO BAD-STATUS-SW.
137400     IF DFCODE NOT = "00" AND DFCODE NOT = "10"
137500        MOVE "Y" TO BAD-STATUS-SW
137600        MOVE "BAD STATUS ON DISEASE-FILE" TO ABEND-REASON
137700        MOVE DFCODE TO ACTUAL-VAL.
137800     IF SFCODE NOT = "00" AND SFCODE NOT = "10"
137900        MOVE "Y" TO BAD-STATUS-SW
138000        MOVE "BAD STATUS ON SYMPTOM-FILE" TO ABEND-REASON
138100        MOVE SFCODE TO ACTUAL-VAL.
138200     IF AFCODE NOT = "00" AND AFCODE NOT = "10"
138300        MOVE "Y" TO BAD-STATUS-SW
138400        MOVE "BAD STATUS ON ACTION-FILE" TO ABEND-REASON
138500        MOVE AFCODE TO ACTUAL-VAL.
138600     IF RFCODE NOT = "00" AND RFCODE NOT = "10"
138700        MOVE "Y" TO BAD-STATUS-SW
138800        MOVE "BAD STATUS ON RULE-FILE" TO ABEND-REASON
138900        MOVE RFCODE TO ACTUAL-VAL.
139000     IF PFCODE NOT = "00" AND PFCODE NOT = "10"
139100        MOVE "Y" TO BAD-STATUS-SW
139200        MOVE "BAD STATUS ON PATIENT-FILE" TO ABEND-REASON
139300        MOVE PFCODE TO ACTUAL-VAL.
139400
139500     IF BAD-FILE-STATUS
139600        GO TO 1000-ABEND-RTN.
139700 990-EXIT.
139800     EXIT.
139900
140000 850-CLOSE-FILES.
140100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
140200     CLOSE DISEASE-FILE, SYMPTOM-FILE, ACTION-FILE, RULE-FILE,
140300           PATIENT-FILE, DIAGRPT-FILE, SYSOUT.
140400 850-EXIT.
140500     EXIT.
140600
140700 900-CLEANUP.
140800     MOVE "900-CLEANUP" TO PARA-NAME.
140900     MOVE "PATIENTS PROCESSED" TO GT-LABEL-O.
141000     MOVE GT-PATIENTS-PROCESSED TO GT-VALUE-O.
141100     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
141200         AFTER ADVANCING 2.
141300
141400     MOVE "LIKELY DIAGNOSES EMITTED" TO GT-LABEL-O.
141500     MOVE GT-LIKELY-DIAGS-EMITTED TO GT-VALUE-O.
141600     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
141700         AFTER ADVANCING 1.
141800
141900     MOVE "PATIENTS WITH NO LIKELY DIAGNOSIS" TO GT-LABEL-O.
142000     MOVE GT-PATIENTS-NO-LIKELY TO GT-VALUE-O.
142100     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC
142200         AFTER ADVANCING 1.
142300
142400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
142500
142600     DISPLAY "** PATIENTS PROCESSED **".
142700     DISPLAY GT-PATIENTS-PROCESSED.
142800     DISPLAY "** LIKELY DIAGNOSES EMITTED **".
142900     DISPLAY GT-LIKELY-DIAGS-EMITTED.
143000     DISPLAY "** PATIENTS WITH NO LIKELY DIAGNOSIS **".
143100     DISPLAY GT-PATIENTS-NO-LIKELY.
143200     DISPLAY "******** NORMAL END OF JOB DIAGRPT ********".
143300 900-EXIT.
143400     EXIT.
143500
143600 1000-ABEND-RTN.
143700     WRITE SYSOUT-REC FROM ABEND-REC.
143800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
143900     DISPLAY "*** ABNORMAL END OF JOB-DIAGRPT ***" UPON CONSOLE.
144000     DIVIDE ZERO-VAL INTO ONE-VAL.
