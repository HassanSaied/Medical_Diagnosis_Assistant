000100******************************************************************
000200* DISEASE                                                       *
000300*   FLAT FILE + IN-MEMORY TABLE FOR THE DISEASE KNOWLEDGE BASE. *
000400*   ONE ROW PER DISEASE NAME (THE KEY).  LOADED ONCE BY KBLOAD  *
000500*   AND AGAIN, QUIETLY, BY DIAGRPT AT THE START OF EACH RUN.    *
000600******************************************************************
000700* 03/14/08  JRS  ORIGINAL FOR KB-LOAD JOB STEP.
000800* 09/02/09  JRS  ADDED DISEASE-DESC-LTH, STOP STORING BLANK-PAD
000900*                DESCRIPTIONS ON THE OVERFLOW SEGMENT.
001000* 11/30/11  TGD  RAISED DISEASE-TABLE TO 300 ROWS, THE 200-ROW
001100*                TABLE STARTED REJECTING LOADS LAST QUARTER.
001200* 02/09/99  MM   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD.  OK.
001300* 07/18/14  RMT  ADDED 88-LEVEL DISEASE-TABLE-FULL.
001400******************************************************************
001500 01  DISEASE-REC.
001600     05  DISEASE-NAME              PIC X(30).
001700     05  DISEASE-DESC              PIC X(200).
001800
001900 01  DISEASE-TABLE-CONTROLS.
002000     05  DISEASE-TABLE-CT          PIC 9(03) COMP VALUE ZERO.
002100         88  DISEASE-TABLE-FULL    VALUE 300.
002200     05  DISEASE-TABLE-MAX         PIC 9(03) VALUE 300.
002300
002400 01  DISEASE-TABLE.
002500     05  DISEASE-TABLE-ENTRY OCCURS 300 TIMES
002600                              INDEXED BY DISX.
002700         10  DT-DISEASE-NAME       PIC X(30).
002800         10  DT-DISEASE-DESC       PIC X(200).
002900         10  DT-RULE-GROUP-COUNT   PIC 9(03) COMP.
003000         10  FILLER                PIC X(05).
